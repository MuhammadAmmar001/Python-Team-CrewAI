000100*****************************************************************
000110*                                                               *
000120*    PROGRAM      LEDGSNAP                                     *
000130*    SYSTEM       TRADING SIMULATION ACCOUNT LEDGER             *
000140*                                                               *
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. LEDGSNAP.
000180 AUTHOR. T L BRISCOE.
000190 INSTALLATION. MID-ATLANTIC BROKERAGE SERVICES -- DATA CENTER.
000200 DATE-WRITTEN. 05/14/91.
000210 DATE-COMPILED.
000220 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000230*****************************************************************
000240*    CHANGE LOG                                                *
000250*****************************************************************
000260*    05/14/91  TLB  ORIGINAL CODING -- AUDITORS WANTED TO BE
000270*                   ABLE TO ASK "WHAT DID THE ACCOUNT LOOK LIKE
000280*                   AS OF A GIVEN TIME" WITHOUT RERUNNING
000290*                   LEDGPOST FROM SCRATCH.
000300*    08/02/91  TLB  BLANK CUTOFF TIMESTAMP NOW MEANS REPLAY THE
000310*                   WHOLE LEDGER INSTEAD OF REJECTING THE RUN.
000320*    11/30/93  SKP  SNAPSHOT NOW VALUES HOLDINGS AT CURRENT
000330*                   PRICLK PRICES RATHER THAN THE PRICE CARRIED
000340*                   ON THE LEDGER RECORD -- MATCHES WHAT ACCTSUM
000350*                   DOES FOR THE END-OF-RUN REPORT.
000360*    02/09/98  MAV  Y2K REVIEW -- CUTOFF COMPARE IS A STRAIGHT
000370*                   19-BYTE ALPHANUMERIC COMPARE, NO 2-DIGIT
000380*                   YEAR ANYWHERE.  NO CHANGE REQUIRED.  SIGNED
000390*                   OFF PER MEMO MABS-Y2K-07.
000400*    06/01/00  TLB  PNL-AT SECTION ADDED TO THE SNAPSHOT REPORT
000410*                   PER REQUEST FROM THE AUDIT DESK.  TICKET
000420*                   MABS-0388.
000430*    02/14/01  TLB  WORKING-STORAGE NAMES BROUGHT IN LINE WITH
000440*                   THE REST OF THE SHOP'S UNPREFIXED STYLE.
000450*    03/11/02  TLB  PORTFOLIO VALUE WAS TOTALING HOLDING MARKET
000460*                   VALUES ONLY -- CASH WAS NEVER ADDED IN, AND
000470*                   THE PNL PARAGRAPH WAS ADDING IT BACK BY HAND.
000480*                   ALSO DROPPED A STRAY TIMES-100 ON THE PNL
000490*                   PERCENT -- IT IS A RATIO, NOT A PERCENT
000500*                   DISPLAY.  SAME FIX MADE IN ACCTSUM.  TICKET
000510*                   MABS-0391.
000520*****************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-4381.
000560 OBJECT-COMPUTER. IBM-4381.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     UPSI-0 ON STATUS IS TRACE-REPLAY-SWITCH.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT LEDFILE ASSIGN TO "LEDFILE"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS LEDFILE-STATUS.
000660*
000670     SELECT PARMFILE ASSIGN TO "PARMFILE"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS PARMFILE-STATUS.
000700*
000710     SELECT RPTFILE ASSIGN TO "RPTFILE"
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS RPTFILE-STATUS.
000740*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*****************************************************************
000780*    LEDGER FILE -- REPLAYED IN APPEND ORDER UP TO THE CUTOFF
000790*****************************************************************
000800 FD  LEDFILE
000810     LABEL RECORDS ARE STANDARD
000820     RECORD CONTAINS 110 CHARACTERS.
000830 COPY TXLREC.
000840*****************************************************************
000850*    RUN PARAMETER CARD -- OWNER NAME AND CUTOFF TIMESTAMP
000860*****************************************************************
000870 FD  PARMFILE
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 80 CHARACTERS.
000900 COPY SNPPARM.
000910*****************************************************************
000920*    SNAPSHOT REPORT -- SAME SHAPE AS THE ACCTSUM REPORT
000930*****************************************************************
000940 FD  RPTFILE
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 132 CHARACTERS.
000970 01  RPT-LINE                        PIC X(132).
000980*
000990 WORKING-STORAGE SECTION.
001000 01  FILE-STATUS-AREA.
001010     05  LEDFILE-STATUS              PIC X(02) VALUE SPACES.
001020     05  PARMFILE-STATUS             PIC X(02) VALUE SPACES.
001030     05  RPTFILE-STATUS              PIC X(02) VALUE SPACES.
001040     05  FILLER                      PIC X(02).
001050*
001060 COPY ACCWRK.
001070*
001080 01  SWITCHES.
001090     05  LED-EOF-SW                  PIC X(01) VALUE "N".
001100         88  LED-EOF                     VALUE "Y".
001110     05  PAST-CUTOFF-SW              PIC X(01) VALUE "N".
001120         88  PAST-CUTOFF                 VALUE "Y".
001130     05  CUTOFF-BLANK-SW             PIC X(01) VALUE "N".
001140         88  CUTOFF-IS-BLANK              VALUE "Y".
001150     05  TRACE-REPLAY-SWITCH         PIC X(01) VALUE "N".
001160     05  FILLER                      PIC X(02).
001170*
001180 01  CUTOFF-TS                       PIC X(19).
001190 01  REPLAY-WORK.
001200     05  HLD-FOUND-SW                PIC X(01) VALUE "N".
001210     05  SYMBOL                      PIC X(06).
001220     05  REPLAY-COUNT                PIC S9(07) COMP VALUE ZERO.
001230 01  REPLAY-COUNT-ALPHA REDEFINES REPLAY-WORK.
001240     05  FILLER                      PIC X(11).
001250*****************************************************************
001260*    PRICLK LINKAGE WORK AREA
001270*****************************************************************
001280 01  PRICE-WORK.
001290     05  PRC-SYMBOL                  PIC X(06).
001300     05  PRC-OVERRIDE                PIC 9(07)V99 VALUE ZERO.
001310     05  PRC-PRICE                   PIC 9(07)V99.
001320     05  PRC-VALID                   PIC X(01).
001330     05  FILLER                      PIC X(03).
001340*
001350 01  ROUNDING-AREA.
001360     05  RND-MONEY-IN                PIC S9(09)V999.
001370     05  RND-MONEY-OUT               PIC S9(09)V99.
001380 01  RND-MONEY-ALPHA REDEFINES ROUNDING-AREA.
001390     05  FILLER                      PIC X(23).
001400 01  PCT-ROUNDING-AREA.
001410     05  RND-PCT-IN                  PIC S9(05)V99999.
001420     05  RND-PCT-OUT                 PIC S9(05)V9999.
001430 01  PCT-ROUNDING-ALPHA REDEFINES PCT-ROUNDING-AREA.
001440     05  FILLER                      PIC X(19).
001450*
001460 COPY PNLWRK.
001470*****************************************************************
001480*    BOTH PNL BASES ARE HELD HERE SINCE PNL-AREA IS REUSED
001490*    ONCE PER BASIS CODE.
001500*****************************************************************
001510 01  PNL-RESULTS.
001520     05  NC-PNL-ABS                  PIC S9(09)V99.
001530     05  NC-PNL-PCT                  PIC S9(05)V9999.
001540     05  NC-PNL-VALID                PIC X(01).
001550     05  IO-PNL-ABS                  PIC S9(09)V99.
001560     05  IO-PNL-PCT                  PIC S9(05)V9999.
001570     05  IO-PNL-VALID                PIC X(01).
001580     05  FILLER                      PIC X(02).
001590*
001600 01  DISPLAY-SUB                     PIC S9(04) COMP VALUE ZERO.
001610 01  SORT-WORK.
001620     05  SORT-SUB                    PIC S9(04) COMP VALUE ZERO.
001630     05  SORT-SWAPPED-SW             PIC X(01) VALUE "N".
001640     05  SORT-HOLD-AREA              PIC X(37).
001650     05  FILLER                      PIC X(02).
001660*****************************************************************
001670*    REPORT LINES
001680*****************************************************************
001690 01  HEAD-1.
001700     05  FILLER                      PIC X(40) VALUE
001710         "TRADING SIMULATION ACCOUNT LEDGER      ".
001720     05  FILLER                      PIC X(25) VALUE
001730         "POINT-IN-TIME SNAPSHOT  ".
001740     05  FILLER                      PIC X(67) VALUE SPACES.
001750 01  HEAD-2.
001760     05  FILLER                      PIC X(10) VALUE "OWNER -- ".
001770     05  HD2-OWNER                   PIC X(30).
001780     05  FILLER                      PIC X(92) VALUE SPACES.
001790 01  HEAD-3.
001800     05  FILLER                      PIC X(10) VALUE "CUTOFF -- ".
001810     05  HD3-CUTOFF                  PIC X(19).
001820     05  FILLER                      PIC X(103) VALUE SPACES.
001830 01  DETAIL-LINE.
001840     05  DTL-SYMBOL                  PIC X(06).
001850     05  FILLER                      PIC X(03) VALUE SPACES.
001860     05  DTL-QUANTITY                PIC ZZZZZZZ9.
001870     05  FILLER                      PIC X(02) VALUE SPACES.
001880     05  DTL-PRICE                   PIC $$$,$$9.99.
001890     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  DTL-MKT-VALUE               PIC -$,$$$,$$9.99.
001910     05  FILLER                      PIC X(88) VALUE SPACES.
001920 01  CASH-LINE.
001930     05  FILLER                      PIC X(20) VALUE
001940         "CASH BALANCE AT     ".
001950     05  TOT-CASH                    PIC -$,$$$,$$9.99.
001960     05  FILLER                      PIC X(99) VALUE SPACES.
001970 01  PORT-LINE.
001980     05  FILLER                      PIC X(20) VALUE
001990         "PORTFOLIO VALUE AT  ".
002000     05  TOT-PORT                    PIC -$,$$$,$$9.99.
002010     05  FILLER                      PIC X(99) VALUE SPACES.
002020 01  PNL-LINE.
002030     05  PNL-LABEL                   PIC X(24).
002040     05  PNL-AMT-OUT                 PIC -$,$$$,$$9.99.
002050     05  FILLER                      PIC X(03) VALUE SPACES.
002060     05  PNL-PCT-OUT                 PIC -ZZZ9.9999.
002070     05  FILLER                      PIC X(82) VALUE SPACES.
002080 01  PNL-NA-LINE.
002090     05  PNL-NA-LABEL                PIC X(24).
002100     05  PNL-NA-AMT-OUT              PIC -$,$$$,$$9.99.
002110     05  FILLER                      PIC X(03) VALUE SPACES.
002120     05  FILLER                      PIC X(09) VALUE "N/A      ".
002130     05  FILLER                      PIC X(83) VALUE SPACES.
002140*
002150 LINKAGE SECTION.
002160*
002170 PROCEDURE DIVISION.
002180*****************************************************************
002190*    MAINLINE
002200*****************************************************************
002210 0000-LEDGSNAP-CONTROL.
002220     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002230     PERFORM 2000-REPLAY-LEDGER THRU 2000-EXIT.
002240     PERFORM 2500-COMPUTE-PORTFOLIO-VALUE THRU 2500-EXIT.
002250     PERFORM 2600-COMPUTE-PNL THRU 2600-EXIT.
002260     PERFORM 2700-SORT-HOLDINGS THRU 2700-EXIT.
002270     PERFORM 7000-PRINT-SNAPSHOT THRU 7000-EXIT.
002280     PERFORM 9000-WRAPUP THRU 9000-EXIT.
002290     STOP RUN.
002300*****************************************************************
002310*    INITIALIZATION
002320*****************************************************************
002330 1000-INITIALIZE.
002340     OPEN INPUT PARMFILE.
002350     IF PARMFILE-STATUS NOT = "00"
002360         DISPLAY "LEDGSNAP FATAL - CANNOT OPEN PARMFILE"
002370         MOVE 16 TO RETURN-CODE
002380         STOP RUN.
002390     READ PARMFILE
002400         AT END
002410             DISPLAY "LEDGSNAP FATAL - NO PARAMETER CARD"
002420             MOVE 16 TO RETURN-CODE
002430             STOP RUN.
002440     MOVE PARM-OWNER TO ACC-OWNER.
002450     MOVE PARM-CUTOFF-TS TO CUTOFF-TS.
002460     CLOSE PARMFILE.
002470     IF CUTOFF-TS = SPACES
002480         SET CUTOFF-IS-BLANK TO TRUE.
002490     MOVE ZEROES TO ACC-CASH ACC-NET-CONTRIB ACC-INITIAL-DEPOSIT
002500         ACC-PORTFOLIO-VALUE.
002510     MOVE SPACES TO ACC-INITIAL-DEPOSIT-TS.
002520     SET ACC-INIT-DEP-NOT-SET TO TRUE.
002530     MOVE ZERO TO ACC-HOLDING-COUNT.
002540     OPEN INPUT LEDFILE.
002550     IF LEDFILE-STATUS NOT = "00"
002560         DISPLAY "LEDGSNAP FATAL - CANNOT OPEN LEDFILE"
002570         MOVE 16 TO RETURN-CODE
002580         STOP RUN.
002590     OPEN OUTPUT RPTFILE.
002600 1000-EXIT.
002610     EXIT.
002620*****************************************************************
002630*    LEDGER REPLAY -- STOPS AT THE FIRST RECORD STRICTLY PAST
002640*    THE CUTOFF TIMESTAMP.
002650*****************************************************************
002660 2000-REPLAY-LEDGER.
002670     PERFORM 2100-READ-LEDGER THRU 2100-EXIT.
002680     PERFORM 2200-REPLAY-RECORD THRU 2200-EXIT
002690         UNTIL LED-EOF OR PAST-CUTOFF.
002700 2000-EXIT.
002710     EXIT.
002720*
002730 2100-READ-LEDGER.
002740     READ LEDFILE
002750         AT END SET LED-EOF TO TRUE.
002760 2100-EXIT.
002770     EXIT.
002780*
002790 2200-REPLAY-RECORD.
002800     IF (NOT CUTOFF-IS-BLANK) AND TXN-TS > CUTOFF-TS
002810         SET PAST-CUTOFF TO TRUE
002820     ELSE
002830         ADD 1 TO REPLAY-COUNT
002840         IF TXN-TYPE = "DEPOSIT "
002850             PERFORM 3100-REPLAY-DEPOSIT THRU 3100-EXIT
002860         ELSE
002870         IF TXN-TYPE = "WITHDRAW"
002880             PERFORM 3200-REPLAY-WITHDRAW THRU 3200-EXIT
002890         ELSE
002900         IF TXN-TYPE = "BUY     "
002910             PERFORM 3300-REPLAY-BUY THRU 3300-EXIT
002920         ELSE
002930         IF TXN-TYPE = "SELL    "
002940             PERFORM 3400-REPLAY-SELL THRU 3400-EXIT
002950         ELSE
002960             CONTINUE
002970         PERFORM 2100-READ-LEDGER THRU 2100-EXIT.
002980 2200-EXIT.
002990     EXIT.
003000*****************************************************************
003010*    REPLAY PARAGRAPHS -- MIRROR THE POSTING RULES IN LEDGPOST
003020*****************************************************************
003030 3100-REPLAY-DEPOSIT.
003040     ADD TXN-CASH-DELTA TO ACC-CASH.
003050     ADD TXN-CASH-DELTA TO ACC-NET-CONTRIB.
003060     IF ACC-INIT-DEP-NOT-SET
003070         MOVE TXN-CASH-DELTA TO ACC-INITIAL-DEPOSIT
003080         MOVE TXN-TS TO ACC-INITIAL-DEPOSIT-TS
003090         SET ACC-INIT-DEP-IS-SET TO TRUE.
003100 3100-EXIT.
003110     EXIT.
003120*
003130 3200-REPLAY-WITHDRAW.
003140     ADD TXN-CASH-DELTA TO ACC-CASH.
003150     ADD TXN-CASH-DELTA TO ACC-NET-CONTRIB.
003160 3200-EXIT.
003170     EXIT.
003180*
003190 3300-REPLAY-BUY.
003200     ADD TXN-CASH-DELTA TO ACC-CASH.
003210     MOVE TXN-SYMBOL TO SYMBOL.
003220     PERFORM 3360-FIND-HOLDING THRU 3360-EXIT.
003230     IF HLD-FOUND-SW = "Y"
003240         ADD TXN-QUANTITY TO HLD-QUANTITY(HLD-IDX)
003250     ELSE
003260         IF ACC-HOLDING-COUNT >= 50
003270             DISPLAY "LEDGSNAP FATAL - HOLDINGS TABLE FULL"
003280             MOVE 16 TO RETURN-CODE
003290             STOP RUN
003300         ELSE
003310             ADD 1 TO ACC-HOLDING-COUNT
003320             SET HLD-IDX TO ACC-HOLDING-COUNT
003330             MOVE SYMBOL TO HLD-SYMBOL(HLD-IDX)
003340             MOVE TXN-QUANTITY TO HLD-QUANTITY(HLD-IDX)
003350             MOVE ZERO TO HLD-PRICE(HLD-IDX)
003360             MOVE ZERO TO HLD-MARKET-VALUE(HLD-IDX).
003370 3300-EXIT.
003380     EXIT.
003390*
003400 3400-REPLAY-SELL.
003410     ADD TXN-CASH-DELTA TO ACC-CASH.
003420     MOVE TXN-SYMBOL TO SYMBOL.
003430     PERFORM 3360-FIND-HOLDING THRU 3360-EXIT.
003440     SUBTRACT TXN-QUANTITY FROM HLD-QUANTITY(HLD-IDX).
003450     IF HLD-QUANTITY(HLD-IDX) = ZERO
003460         PERFORM 3460-REMOVE-HOLDING-ROW THRU 3460-EXIT.
003470 3400-EXIT.
003480     EXIT.
003490*
003500 3360-FIND-HOLDING.
003510     SET HLD-IDX TO 1.
003520     MOVE "N" TO HLD-FOUND-SW.
003530     PERFORM 3365-SCAN-HOLDING THRU 3365-EXIT
003540         UNTIL HLD-IDX > ACC-HOLDING-COUNT OR HLD-FOUND-SW = "Y".
003550 3360-EXIT.
003560     EXIT.
003570*
003580 3365-SCAN-HOLDING.
003590     IF HLD-SYMBOL(HLD-IDX) = SYMBOL
003600         MOVE "Y" TO HLD-FOUND-SW
003610     ELSE
003620         SET HLD-IDX UP BY 1.
003630 3365-EXIT.
003640     EXIT.
003650*
003660 3460-REMOVE-HOLDING-ROW.
003670     SET SHF-IDX TO HLD-IDX.
003680     PERFORM 3465-SHIFT-HOLDING-ROW THRU 3465-EXIT
003690         UNTIL SHF-IDX >= ACC-HOLDING-COUNT.
003700     SUBTRACT 1 FROM ACC-HOLDING-COUNT.
003710 3460-EXIT.
003720     EXIT.
003730*
003740 3465-SHIFT-HOLDING-ROW.
003750     MOVE HLD-ENTRY(SHF-IDX + 1) TO HLD-ENTRY(SHF-IDX).
003760     SET SHF-IDX UP BY 1.
003770 3465-EXIT.
003780     EXIT.
003790*****************************************************************
003800*    PORTFOLIO VALUE AND PNL -- SAME RULES ACCTSUM USES.
003810*    03/11/02 TLB -- ACCUMULATOR SEEDED WITH CASH, MATCHING THE
003820*    FIX MADE IN ACCTSUM.  TICKET MABS-0391.
003830*****************************************************************
003840 2500-COMPUTE-PORTFOLIO-VALUE.
003850     MOVE ACC-CASH TO ACC-PORTFOLIO-VALUE.
003860     MOVE ZERO TO DISPLAY-SUB.
003870     PERFORM 2510-VALUE-ONE-HOLDING THRU 2510-EXIT
003880         VARYING DISPLAY-SUB FROM 1 BY 1
003890         UNTIL DISPLAY-SUB > ACC-HOLDING-COUNT.
003900 2500-EXIT.
003910     EXIT.
003920*
003930 2510-VALUE-ONE-HOLDING.
003940     IF HLD-QUANTITY(DISPLAY-SUB) > ZERO
003950         MOVE HLD-SYMBOL(DISPLAY-SUB) TO PRC-SYMBOL
003960         CALL "PRICLK" USING PRC-SYMBOL PRC-OVERRIDE
003970             PRC-PRICE PRC-VALID
003980         MOVE PRC-PRICE TO HLD-PRICE(DISPLAY-SUB)
003990         COMPUTE RND-MONEY-IN =
004000             PRC-PRICE * HLD-QUANTITY(DISPLAY-SUB)
004010         PERFORM 9100-ROUND-AMOUNT THRU 9100-EXIT
004020         MOVE RND-MONEY-OUT TO HLD-MARKET-VALUE(DISPLAY-SUB)
004030         ADD RND-MONEY-OUT TO ACC-PORTFOLIO-VALUE.
004040 2510-EXIT.
004050     EXIT.
004060*
004070 2600-COMPUTE-PNL.
004080     SET PNL-BASIS-NET-CONTRIB TO TRUE.
004090     MOVE ACC-NET-CONTRIB TO PNL-BASIS-AMOUNT.
004100     PERFORM 2650-COMPUTE-ONE-PNL THRU 2650-EXIT.
004110     MOVE PNL-ABS TO NC-PNL-ABS.
004120     MOVE PNL-PCT TO NC-PNL-PCT.
004130     MOVE PNL-PCT-VALID TO NC-PNL-VALID.
004140     SET PNL-BASIS-INITIAL-ONLY TO TRUE.
004150     MOVE ACC-INITIAL-DEPOSIT TO PNL-BASIS-AMOUNT.
004160     PERFORM 2650-COMPUTE-ONE-PNL THRU 2650-EXIT.
004170     MOVE PNL-ABS TO IO-PNL-ABS.
004180     MOVE PNL-PCT TO IO-PNL-PCT.
004190     MOVE PNL-PCT-VALID TO IO-PNL-VALID.
004200 2600-EXIT.
004210     EXIT.
004220*
004230 2650-COMPUTE-ONE-PNL.
004240     COMPUTE PNL-ABS = ACC-PORTFOLIO-VALUE - PNL-BASIS-AMOUNT.
004250     IF PNL-BASIS-AMOUNT NOT > ZERO
004260         SET PNL-PCT-NOT-VALID TO TRUE
004270         MOVE ZERO TO PNL-PCT
004280     ELSE
004290         COMPUTE RND-PCT-IN ROUNDED =
004300             PNL-ABS / PNL-BASIS-AMOUNT
004310         PERFORM 9150-ROUND-PERCENT THRU 9150-EXIT
004320         MOVE RND-PCT-OUT TO PNL-PCT
004330         SET PNL-PCT-IS-VALID TO TRUE.
004340 2650-EXIT.
004350     EXIT.
004360*****************************************************************
004370*    06/01/00 TLB -- SAME BUBBLE SORT ACCTSUM USES.
004380*****************************************************************
004390 2700-SORT-HOLDINGS.
004400     IF ACC-HOLDING-COUNT > 1
004410         MOVE "Y" TO SORT-SWAPPED-SW
004420         PERFORM 2710-SORT-PASS THRU 2710-EXIT
004430             UNTIL SORT-SWAPPED-SW = "N".
004440 2700-EXIT.
004450     EXIT.
004460*
004470 2710-SORT-PASS.
004480     MOVE "N" TO SORT-SWAPPED-SW.
004490     MOVE 1 TO SORT-SUB.
004500     PERFORM 2720-COMPARE-PAIR THRU 2720-EXIT
004510         UNTIL SORT-SUB >= ACC-HOLDING-COUNT.
004520 2710-EXIT.
004530     EXIT.
004540*
004550 2720-COMPARE-PAIR.
004560     IF HLD-SYMBOL(SORT-SUB) > HLD-SYMBOL(SORT-SUB + 1)
004570         MOVE HLD-ENTRY(SORT-SUB) TO SORT-HOLD-AREA
004580         MOVE HLD-ENTRY(SORT-SUB + 1) TO HLD-ENTRY(SORT-SUB)
004590         MOVE SORT-HOLD-AREA TO HLD-ENTRY(SORT-SUB + 1)
004600         MOVE "Y" TO SORT-SWAPPED-SW.
004610     ADD 1 TO SORT-SUB.
004620 2720-EXIT.
004630     EXIT.
004640*****************************************************************
004650*    ROUNDING PARAGRAPHS
004660*****************************************************************
004670 9100-ROUND-AMOUNT.
004680     COMPUTE RND-MONEY-OUT ROUNDED = RND-MONEY-IN.
004690 9100-EXIT.
004700     EXIT.
004710*
004720 9150-ROUND-PERCENT.
004730     COMPUTE RND-PCT-OUT ROUNDED = RND-PCT-IN.
004740 9150-EXIT.
004750     EXIT.
004760*****************************************************************
004770*    SNAPSHOT REPORT
004780*****************************************************************
004790 7000-PRINT-SNAPSHOT.
004800     MOVE ACC-OWNER TO HD2-OWNER.
004810     MOVE HEAD-1 TO RPT-LINE.
004820     WRITE RPT-LINE.
004830     MOVE HEAD-2 TO RPT-LINE.
004840     WRITE RPT-LINE.
004850     IF CUTOFF-IS-BLANK
004860         MOVE "(END OF LEDGER)    " TO HD3-CUTOFF
004870     ELSE
004880         MOVE CUTOFF-TS TO HD3-CUTOFF.
004890     MOVE HEAD-3 TO RPT-LINE.
004900     WRITE RPT-LINE.
004910     MOVE SPACES TO RPT-LINE.
004920     WRITE RPT-LINE.
004930     MOVE ZERO TO DISPLAY-SUB.
004940     PERFORM 7100-PRINT-ONE-HOLDING THRU 7100-EXIT
004950         VARYING DISPLAY-SUB FROM 1 BY 1
004960         UNTIL DISPLAY-SUB > ACC-HOLDING-COUNT.
004970     MOVE SPACES TO RPT-LINE.
004980     WRITE RPT-LINE.
004990     MOVE ACC-CASH TO TOT-CASH.
005000     MOVE CASH-LINE TO RPT-LINE.
005010     WRITE RPT-LINE.
005020     MOVE ACC-PORTFOLIO-VALUE TO TOT-PORT.
005030     MOVE PORT-LINE TO RPT-LINE.
005040     WRITE RPT-LINE.
005050     MOVE SPACES TO RPT-LINE.
005060     WRITE RPT-LINE.
005070     PERFORM 7200-PRINT-PNL-LINE THRU 7200-EXIT.
005080 7000-EXIT.
005090     EXIT.
005100*
005110 7100-PRINT-ONE-HOLDING.
005120     IF HLD-QUANTITY(DISPLAY-SUB) > ZERO
005130         MOVE HLD-SYMBOL(DISPLAY-SUB) TO DTL-SYMBOL
005140         MOVE HLD-QUANTITY(DISPLAY-SUB) TO DTL-QUANTITY
005150         MOVE HLD-PRICE(DISPLAY-SUB) TO DTL-PRICE
005160         MOVE HLD-MARKET-VALUE(DISPLAY-SUB) TO DTL-MKT-VALUE
005170         MOVE DETAIL-LINE TO RPT-LINE
005180         WRITE RPT-LINE.
005190 7100-EXIT.
005200     EXIT.
005210*
005220 7200-PRINT-PNL-LINE.
005230     MOVE "P/L AT (NET CONTRIB)    " TO PNL-LABEL.
005240     MOVE NC-PNL-ABS TO PNL-AMT-OUT.
005250     IF NC-PNL-VALID = "Y"
005260         MOVE NC-PNL-PCT TO PNL-PCT-OUT
005270         MOVE PNL-LINE TO RPT-LINE
005280     ELSE
005290         MOVE "P/L AT (NET CONTRIB)    " TO PNL-NA-LABEL
005300         MOVE NC-PNL-ABS TO PNL-NA-AMT-OUT
005310         MOVE PNL-NA-LINE TO RPT-LINE.
005320     WRITE RPT-LINE.
005330     MOVE "P/L AT (INITIAL DEPOSIT)" TO PNL-LABEL.
005340     MOVE IO-PNL-ABS TO PNL-AMT-OUT.
005350     IF IO-PNL-VALID = "Y"
005360         MOVE IO-PNL-PCT TO PNL-PCT-OUT
005370         MOVE PNL-LINE TO RPT-LINE
005380     ELSE
005390         MOVE "P/L AT (INITIAL DEPOSIT)" TO PNL-NA-LABEL
005400         MOVE IO-PNL-ABS TO PNL-NA-AMT-OUT
005410         MOVE PNL-NA-LINE TO RPT-LINE.
005420     WRITE RPT-LINE.
005430 7200-EXIT.
005440     EXIT.
005450*
005460 9000-WRAPUP.
005470     CLOSE LEDFILE RPTFILE.
005480 9000-EXIT.
005490     EXIT.

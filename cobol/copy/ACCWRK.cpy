000100*****************************************************************
000110*    ACCWRK  --  ACCOUNT WORKING-STORAGE AREA
000120*    USED BY:  LEDGPOST, ACCTSUM, LEDGSNAP
000130*    CARRIES THE LIVE STATE OF THE SIMULATED BROKERAGE ACCOUNT --
000140*    CASH, CONTRIBUTION BASIS, INITIAL-DEPOSIT BASIS AND THE
000150*    CURRENT HOLDINGS TABLE.  ONE ACCOUNT PER RUN (NO CONTROL
000160*    BREAKS).
000170*****************************************************************
000180 01  ACCOUNT-AREA.
000190     05  ACC-OWNER                   PIC X(30).
000200     05  ACC-CASH                    PIC S9(09)V99.
000210     05  ACC-NET-CONTRIB             PIC S9(09)V99.
000220     05  ACC-INITIAL-DEPOSIT         PIC 9(09)V99.
000230     05  ACC-INITIAL-DEPOSIT-TS      PIC X(19).
000240     05  ACC-INITIAL-DEPOSIT-TS-R REDEFINES ACC-INITIAL-DEPOSIT-TS.
000250         10  ACC-IDTS-DATE           PIC X(10).
000260         10  FILLER                  PIC X(01).
000270         10  ACC-IDTS-TIME           PIC X(08).
000280     05  ACC-INITIAL-DEPOSIT-SW      PIC X(01).
000290         88  ACC-INIT-DEP-IS-SET         VALUE 'Y'.
000300         88  ACC-INIT-DEP-NOT-SET        VALUE 'N'.
000310     05  ACC-PORTFOLIO-VALUE         PIC S9(09)V99.
000320     05  ACC-HOLDING-COUNT           PIC S9(04) COMP.
000330     05  ACC-HOLDINGS.
000340         10  HLD-ENTRY OCCURS 50 TIMES
000350                 INDEXED BY HLD-IDX SHF-IDX.
000360     COPY HLDTAB.
000370     05  FILLER                      PIC X(10).

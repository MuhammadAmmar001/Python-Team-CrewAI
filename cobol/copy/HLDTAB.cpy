000100*****************************************************************
000110*    HLDTAB  --  HOLDING TABLE ENTRY (ONE ROW PER SYMBOL HELD)
000120*    USED BY:  LEDGPOST, ACCTSUM, LEDGSNAP (COPIED UNDER THE
000130*    HLD-ENTRY OCCURS CLAUSE IN ACCWRK)
000140*    ZERO-QUANTITY ROWS ARE REMOVED BY THE OWNING PROGRAM -- THIS
000150*    COPYBOOK DESCRIBES ONE OCCURRENCE ONLY.
000160*****************************************************************
000170     10  HLD-SYMBOL                  PIC X(06).
000180     10  HLD-QUANTITY                PIC 9(07).
000190     10  HLD-PRICE                   PIC 9(07)V99.
000200     10  HLD-MARKET-VALUE            PIC S9(09)V99.
000210     10  FILLER                      PIC X(04).

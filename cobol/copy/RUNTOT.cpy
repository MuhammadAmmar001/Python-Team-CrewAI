000100*****************************************************************
000110*    RUNTOT  --  RUN-CONTROL ACCUMULATOR AREA
000120*    USED BY:  LEDGPOST, ACCTSUM
000130*    ONE SET OF COUNTERS AND AMOUNT TOTALS FOR THE ENTIRE RUN.
000140*    COUNTERS ARE COMP FOR SPEED SINCE THEY ARE BUMPED ONCE PER
000150*    INPUT RECORD.
000160*****************************************************************
000170 01  RUN-TOTALS.
000180     05  TOT-DEPOSIT-COUNT           PIC S9(07) COMP.
000190     05  TOT-WITHDRAW-COUNT          PIC S9(07) COMP.
000200     05  TOT-BUY-COUNT               PIC S9(07) COMP.
000210     05  TOT-SELL-COUNT              PIC S9(07) COMP.
000220     05  TOT-REJECT-COUNT            PIC S9(07) COMP.
000230     05  TOT-DEPOSIT-AMOUNT          PIC S9(09)V99.
000240     05  TOT-WITHDRAW-AMOUNT         PIC S9(09)V99.
000250     05  TOT-BUY-AMOUNT              PIC S9(09)V99.
000260     05  TOT-SELL-AMOUNT             PIC S9(09)V99.
000270     05  FILLER                      PIC X(08).

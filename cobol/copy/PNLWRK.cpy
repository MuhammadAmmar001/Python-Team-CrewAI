000100*****************************************************************
000110*    PNLWRK  --  PROFIT-AND-LOSS WORKING AREA
000120*    USED BY:  ACCTSUM, LEDGSNAP
000130*    RECOMPUTED ONCE PER BASIS CODE ('N' = NET CONTRIBUTIONS,
000140*    'I' = INITIAL DEPOSIT ONLY).  PNL-PCT-VALID GOES TO 'N' WHEN
000150*    THE BASIS AMOUNT IS ZERO OR NEGATIVE -- PRINTED AS N/A.
000160*****************************************************************
000170 01  PNL-AREA.
000180     05  PNL-BASIS-CODE              PIC X(01).
000190         88  PNL-BASIS-NET-CONTRIB       VALUE 'N'.
000200         88  PNL-BASIS-INITIAL-ONLY      VALUE 'I'.
000210     05  PNL-BASIS-AMOUNT            PIC S9(09)V99.
000220     05  PNL-ABS                     PIC S9(09)V99.
000230     05  PNL-PCT                     PIC S9(05)V9999.
000240     05  PNL-PCT-VALID               PIC X(01).
000250         88  PNL-PCT-IS-VALID            VALUE 'Y'.
000260         88  PNL-PCT-NOT-VALID           VALUE 'N'.
000270     05  FILLER                      PIC X(05).

000100*****************************************************************
000110*    TRQREC  --  TRANSACTION REQUEST RECORD
000120*    USED BY:  LEDGPOST
000130*    ONE CARD PER REQUESTED LEDGER ACTIVITY -- DEPOSIT, WITHDRAW,
000140*    BUY OR SELL.  RECORDS ARRIVE PRESORTED BY REQ-TS ASCENDING.
000150*****************************************************************
000160 01  TRQ-RECORD.
000170     05  REQ-TS                      PIC X(19).
000180     05  REQ-TYPE                    PIC X(08).
000190     05  REQ-SYMBOL                  PIC X(06).
000200     05  REQ-QUANTITY                PIC 9(07).
000210     05  REQ-PRICE                   PIC 9(07)V99.
000220     05  REQ-AMOUNT                  PIC 9(09)V99.
000230     05  REQ-NOTE                    PIC X(30).
000240     05  FILLER                      PIC X(10).

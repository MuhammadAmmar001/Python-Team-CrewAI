000100*****************************************************************
000110*    ACCPARM  --  RUN-PARAMETER CARD FOR LEDGPOST
000120*    USED BY:  LEDGPOST
000130*    ONE 80-BYTE SYSIN-STYLE CARD READ ONCE AT START OF RUN.
000140*    OWNER NAME DRIVES THE FATAL-ERROR CHECK IN 1050-EDIT-OWNER-NAME
000150*    AND IS CARRIED THROUGH TO THE SUMMARY REPORT HEADING.
000160*****************************************************************
000170 01  PARM-CARD.
000180     05  PARM-OWNER                  PIC X(30).
000190     05  FILLER                      PIC X(50).

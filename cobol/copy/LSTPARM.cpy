000100*****************************************************************
000110*    LSTPARM  --  RUN-PARAMETER CARD FOR LEDGLIST
000120*    USED BY:  LEDGLIST
000130*    PARM-LOW-TS/PARM-HIGH-TS BLANK MEANS NO BOUND ON THAT SIDE.
000140*    PARM-TYPE-COUNT OF ZERO MEANS NO TYPE FILTER (ALL TYPES).  AN
000150*    UNRECOGNIZED TYPE IN THE LIST SELECTS NOTHING FOR THAT ENTRY.
000160*****************************************************************
000170 01  PARM-CARD.
000180     05  PARM-LOW-TS                 PIC X(19).
000190     05  PARM-HIGH-TS                PIC X(19).
000200     05  PARM-TYPE-COUNT             PIC 9(01).
000210     05  PARM-TYPE-LIST OCCURS 4 TIMES
000220                 PIC X(08).
000230     05  PARM-MAX-COUNT              PIC 9(05).
000240     05  PARM-ORDER-CODE             PIC X(01).
000250         88  PARM-ORDER-OLDEST-FIRST     VALUE 'O'.
000260         88  PARM-ORDER-NEWEST-FIRST     VALUE 'N'.
000270     05  FILLER                      PIC X(03).

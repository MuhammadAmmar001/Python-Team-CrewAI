000100*****************************************************************
000110*    SNPPARM  --  RUN-PARAMETER CARD FOR LEDGSNAP
000120*    USED BY:  LEDGSNAP
000130*    PARM-CUTOFF-TS BLANK MEANS REPLAY THE ENTIRE LEDGER.
000140*****************************************************************
000150 01  PARM-CARD.
000160     05  PARM-OWNER                  PIC X(30).
000170     05  PARM-CUTOFF-TS              PIC X(19).
000180     05  FILLER                      PIC X(31).

000100*****************************************************************
000110*    TXLREC  --  LEDGER / TRANSACTION RECORD
000120*    USED BY:  LEDGPOST (WRITE), LEDGSNAP (REPLAY), LEDGLIST (READ)
000130*    ONE RECORD PER ACCEPTED LEDGER ACTIVITY, APPENDED IN POSTING
000140*    ORDER.  TXN-CASH-AFTER CARRIES THE RUNNING CASH BALANCE AS OF
000150*    THIS RECORD FOR THE INTEGRITY CHECK IN LEDGPOST.
000160*****************************************************************
000170 01  TXL-RECORD.
000180     05  TXN-ID                      PIC 9(06).
000190     05  TXN-TS                      PIC X(19).
000200     05  TXN-TYPE                    PIC X(08).
000210     05  TXN-SYMBOL                  PIC X(06).
000220     05  TXN-QUANTITY                PIC 9(07).
000230     05  TXN-PRICE                   PIC 9(07)V99.
000240     05  TXN-CASH-DELTA              PIC S9(09)V99.
000250     05  TXN-CASH-AFTER              PIC S9(09)V99.
000260     05  TXN-NOTE                    PIC X(30).
000270     05  FILLER                      PIC X(03).

000100*****************************************************************
000110*    REJREC  --  REJECTION RECORD
000120*    USED BY:  LEDGPOST
000130*    ONE RECORD PER REQUEST THAT FAILED VALIDATION.  NO ACCOUNT
000140*    STATE IS CHANGED FOR A REJECTED REQUEST.
000150*****************************************************************
000160 01  REJ-RECORD.
000170     05  REJ-TS                      PIC X(19).
000180     05  REJ-TYPE                    PIC X(08).
000190     05  REJ-REASON                  PIC X(40).
000200     05  FILLER                      PIC X(05).

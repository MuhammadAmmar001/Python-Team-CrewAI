000100*****************************************************************
000110*                                                               *
000120*    PROGRAM      LEDGPOST                                     *
000130*    SYSTEM       TRADING SIMULATION ACCOUNT LEDGER             *
000140*                                                               *
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. LEDGPOST.
000180 AUTHOR. J R HENDRICKS.
000190 INSTALLATION. MID-ATLANTIC BROKERAGE SERVICES -- DATA CENTER.
000200 DATE-WRITTEN. 04/11/88.
000210 DATE-COMPILED.
000220 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000230*****************************************************************
000240*    CHANGE LOG                                                *
000250*****************************************************************
000260*    04/11/88  JRH  ORIGINAL CODING FOR THE STUDENT-DESK
000270*                   PAPER-TRADING LEDGER PILOT.
000280*    04/19/88  JRH  ADDED REJECTION FILE -- AUDITORS WANT A
000290*                   RECORD OF EVERY TURNED-DOWN REQUEST, NOT
000300*                   JUST A SKIPPED CARD.
000310*    06/02/88  JRH  CASH-AFTER INTEGRITY CHECK ADDED PER T.
000320*                   OKONKWO AFTER THE JUNE RECONCILIATION RUN
000330*                   DROPPED A PENNY SOMEWHERE IN WITHDRAW LOGIC.
000340*    09/14/88  JRH  SYMBOL EDIT TIGHTENED -- EMBEDDED BLANKS IN
000350*                   THE MIDDLE OF A SYMBOL WERE SLIPPING THROUGH.
000360*    01/20/89  DLF  BUY/SELL NOW CALL PRICLK FOR THE PRICE TABLE
000370*                   INSTEAD OF THE INLINE TABLE THAT USED TO
000380*                   LIVE HERE.  TICKET MABS-0114.
000390*    07/09/90  DLF  HOLDINGS TABLE RAISED FROM 20 TO 50 ROWS --
000400*                   OVERRIDE-PRICE TRADES CAN NAME ANY SYMBOL,
000410*                   NOT JUST THE THREE ON THE PRICE TABLE.
000420*    03/03/92  SKP  WITHDRAW REJECT MESSAGE CORRECTED TO READ
000430*                   INSUFFICIENT-FUNDS (WAS MISSPELLED).  TICKET
000440*                   MABS-0230.
000450*    11/18/93  SKP  ADDED RUN-CONTROL TOTALS FOR THE YEAR-END
000460*                   RECONCILIATION PACKAGE -- ACCEPTED COUNTS BY
000470*                   TYPE, REJECT COUNT, AND THE FOUR CASH TOTALS.
000480*    05/05/95  MAV  DELETE-AND-REWRITE HOLDING ROW SHIFT REPLACED
000490*                   WITH IN-PLACE SHIFT, OLD VERSION LEFT A GHOST
000500*                   ROW WHEN THE SOLD SYMBOL WAS NOT THE LAST ONE
000510*                   IN THE TABLE.  TICKET MABS-0318.
000520*    02/09/98  MAV  Y2K REVIEW -- ALL DATE FIELDS IN THIS PROGRAM
000530*                   ARE ALREADY THE 19-BYTE SORTABLE TIMESTAMP
000540*                   CARRIED ON THE INPUT CARD, NO 2-DIGIT YEAR
000550*                   STORAGE FOUND.  NO CHANGE REQUIRED.  SIGNED
000560*                   OFF PER MEMO MABS-Y2K-07.
000570*    08/22/99  MAV  PARM CARD OWNER-NAME EDIT MADE A HARD STOP
000580*                   INSTEAD OF A WARNING -- BLANK OWNER WAS
000590*                   PRODUCING UNLABELED SUMMARY REPORTS.
000600*    03/15/01  TLB  REQ-TYPE OTHER-THAN CASE NOW WRITES A
000610*                   REJECTION RECORD INSTEAD OF ABENDING.  TICKET
000620*                   MABS-0402.
000630*    02/14/01  TLB  HOLDING-FOUND SWITCH RECAST AS A 77-LEVEL
000640*                   INDICATOR PAIR TO MATCH PRICLK AND THE SHOP'S
000650*                   OTHER TABLE-SEARCH PROGRAMS.  TICKET MABS-0388.
000660*    10/02/04  TLB  MINOR -- COMMENT CLEANUP, NO LOGIC CHANGE.
000670*****************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-4381.
000710 OBJECT-COMPUTER. IBM-4381.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS ALNUM-SYM IS "A" THRU "Z", "0" THRU "9"
000750     UPSI-0 ON STATUS IS TRACE-REQUEST-SWITCH.
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT TRQFILE ASSIGN TO "TRQFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS TRQFILE-STATUS.
000820*
000830     SELECT LEDFILE ASSIGN TO "LEDFILE"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS LEDFILE-STATUS.
000860*
000870     SELECT REJFILE ASSIGN TO "REJFILE"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS REJFILE-STATUS.
000900*
000910     SELECT PARMFILE ASSIGN TO "PARMFILE"
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS PARMFILE-STATUS.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*****************************************************************
000980*    TRANSACTION REQUEST FILE -- SORTED BY REQ-TS ASCENDING
000990*****************************************************************
001000 FD  TRQFILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 100 CHARACTERS.
001030 COPY TRQREC.
001040*****************************************************************
001050*    LEDGER OUTPUT FILE -- APPEND ORDER IS POSTING ORDER
001060*****************************************************************
001070 FD  LEDFILE
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 110 CHARACTERS.
001100 COPY TXLREC.
001110*****************************************************************
001120*    REJECTION FILE
001130*****************************************************************
001140 FD  REJFILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 72 CHARACTERS.
001170 COPY REJREC.
001180*****************************************************************
001190*    RUN PARAMETER CARD
001200*****************************************************************
001210 FD  PARMFILE
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 80 CHARACTERS.
001240 COPY ACCPARM.
001250*
001260 WORKING-STORAGE SECTION.
001270*****************************************************************
001280*    02/14/01 TLB -- HOLDING-TABLE SEARCH RESULT INDICATORS.
001290*****************************************************************
001300 77  HLD-FOUND-IND                    PIC S9(9) COMP-5 VALUE 1.
001310 77  HLD-NOT-FOUND-IND                PIC S9(9) COMP-5 VALUE 2.
001320 77  HLD-SRCH-RESULT                  PIC S9(9) COMP-5 VALUE 2.
001330*****************************************************************
001340*    ACCOUNT STATE AND RUN TOTALS
001350*****************************************************************
001360 COPY ACCWRK.
001370 COPY RUNTOT.
001380*****************************************************************
001390*    FILE STATUS BYTES
001400*****************************************************************
001410 01  FILE-STATUS-AREA.
001420     05  TRQFILE-STATUS              PIC X(02) VALUE SPACES.
001430     05  LEDFILE-STATUS              PIC X(02) VALUE SPACES.
001440     05  REJFILE-STATUS              PIC X(02) VALUE SPACES.
001450     05  PARMFILE-STATUS             PIC X(02) VALUE SPACES.
001460     05  FILLER                      PIC X(02).
001470*****************************************************************
001480*    SWITCHES
001490*****************************************************************
001500 01  SWITCHES.
001510     05  TRQ-EOF-SW                  PIC X(01) VALUE "N".
001520         88  TRQ-EOF                     VALUE "Y".
001530     05  REQUEST-INVALID-SW          PIC X(01) VALUE "N".
001540         88  REQUEST-IS-INVALID          VALUE "Y".
001550         88  REQUEST-IS-VALID             VALUE "N".
001560     05  SYM-VALID-SW                PIC X(01) VALUE "Y".
001570     05  TRACE-REQUEST-SWITCH        PIC X(01) VALUE "N".
001580     05  FILLER                      PIC X(03).
001590*****************************************************************
001600*    PRICLK LINKAGE WORK AREA
001610*****************************************************************
001620 01  PRICE-WORK.
001630     05  PRC-SYMBOL                  PIC X(06).
001640     05  PRC-OVERRIDE                PIC 9(07)V99.
001650     05  PRC-PRICE                   PIC 9(07)V99.
001660     05  PRC-VALID                   PIC X(01).
001670     05  FILLER                      PIC X(03).
001680*****************************************************************
001690*    POSTING WORK AREA
001700*****************************************************************
001710 01  POST-WORK.
001720     05  AMOUNT                      PIC 9(09)V99.
001730     05  SYMBOL                      PIC X(06).
001740     05  SYM-LEN                     PIC S9(02) COMP.
001750     05  SUB                         PIC S9(02) COMP.
001760     05  CHAR-SUB                    PIC S9(02) COMP.
001770     05  COST                        PIC S9(09)V99.
001780     05  PROCEEDS                    PIC S9(09)V99.
001790     05  CASH-DELTA                  PIC S9(09)V99.
001800     05  PRIOR-CASH                  PIC S9(09)V99.
001810     05  REJECT-REASON               PIC X(40).
001820     05  POST-SYMBOL                 PIC X(06).
001830     05  POST-QUANTITY               PIC 9(07).
001840     05  POST-PRICE                  PIC 9(07)V99.
001850     05  FILLER                      PIC X(05).
001860*****************************************************************
001870*    TXN-ID COUNTER -- A SEQUENTIAL ID REPLACES WHATEVER SCHEME
001880*    THE REQUESTING SYSTEM USED UPSTREAM; IT ONLY HAS TO BE
001890*    UNIQUE AND REPRODUCIBLE WITHIN THIS RUN.
001900*****************************************************************
001910 01  NEXT-TXN-ID-AREA.
001920     05  NEXT-TXN-ID                 PIC 9(06) VALUE ZEROES.
001930 01  NEXT-TXN-ID-ALPHA REDEFINES NEXT-TXN-ID-AREA.
001940     05  FILLER                      PIC X(06).
001950*****************************************************************
001960*    ROUNDING WORK AREA -- EVERY MONEY RESULT PASSES THROUGH
001970*    9100-ROUND-AMOUNT SO THE ROUNDING RULE LIVES IN ONE PLACE.
001980*****************************************************************
001990 01  ROUNDING-AREA.
002000     05  RND-MONEY-IN                PIC S9(09)V999.
002010     05  RND-MONEY-OUT               PIC S9(09)V99.
002020 01  RND-MONEY-IN-ALPHA REDEFINES ROUNDING-AREA.
002030     05  FILLER                      PIC X(23).
002040*****************************************************************
002050*    HOLDING-TABLE SHIFT WORK AREA (USED WHEN A SELL ZEROES A
002060*    ROW -- SUBSEQUENT ROWS ARE SHIFTED UP TO CLOSE THE GAP)
002070*****************************************************************
002080 01  SHIFT-WORK.
002090     05  SHIFT-LIMIT                 PIC S9(04) COMP.
002100     05  FILLER                      PIC X(04).
002110*****************************************************************
002120*    FATAL-ERROR MESSAGE AREA
002130*****************************************************************
002140 01  FATAL-MESSAGE.
002150     05  FILLER                      PIC X(16) VALUE
002160             "LEDGPOST FATAL -".
002170     05  FATAL-TEXT                  PIC X(60).
002180*
002190 PROCEDURE DIVISION.
002200*****************************************************************
002210*    MAINLINE
002220*****************************************************************
002230 0000-LEDGPOST-CONTROL.
002240     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002250     PERFORM 1500-PROCESS-FILE THRU 1500-EXIT.
002260     PERFORM 8000-WRAPUP THRU 8000-EXIT.
002270     STOP RUN.
002280*****************************************************************
002290*    INITIALIZATION
002300*****************************************************************
002310 1000-INITIALIZE.
002320     OPEN INPUT PARMFILE.
002330     IF PARMFILE-STATUS NOT = "00"
002340         MOVE "CANNOT OPEN PARMFILE" TO FATAL-TEXT
002350         PERFORM 9999-ABEND THRU 9999-EXIT.
002360     READ PARMFILE
002370         AT END
002380             MOVE "PARMFILE HAS NO PARAMETER CARD" TO FATAL-TEXT
002390             PERFORM 9999-ABEND THRU 9999-EXIT.
002400     MOVE PARM-OWNER TO ACC-OWNER.
002410     CLOSE PARMFILE.
002420     PERFORM 1050-EDIT-OWNER-NAME THRU 1050-EXIT.
002430     MOVE ZEROES TO ACC-CASH ACC-NET-CONTRIB ACC-INITIAL-DEPOSIT
002440         ACC-PORTFOLIO-VALUE.
002450     MOVE SPACES TO ACC-INITIAL-DEPOSIT-TS.
002460     SET ACC-INIT-DEP-NOT-SET TO TRUE.
002470     MOVE ZERO TO ACC-HOLDING-COUNT.
002480     MOVE ZEROES TO TOT-DEPOSIT-COUNT TOT-WITHDRAW-COUNT
002490         TOT-BUY-COUNT TOT-SELL-COUNT TOT-REJECT-COUNT
002500         TOT-DEPOSIT-AMOUNT TOT-WITHDRAW-AMOUNT
002510         TOT-BUY-AMOUNT TOT-SELL-AMOUNT.
002520     OPEN INPUT TRQFILE.
002530     IF TRQFILE-STATUS NOT = "00"
002540         MOVE "CANNOT OPEN TRQFILE" TO FATAL-TEXT
002550         PERFORM 9999-ABEND THRU 9999-EXIT.
002560     OPEN OUTPUT LEDFILE.
002570     OPEN OUTPUT REJFILE.
002580 1000-EXIT.
002590     EXIT.
002600*
002610 1050-EDIT-OWNER-NAME.
002620     IF ACC-OWNER = SPACES
002630         MOVE "OWNER NAME IS BLANK ON PARM CARD" TO FATAL-TEXT
002640         PERFORM 9999-ABEND THRU 9999-EXIT.
002650 1050-EXIT.
002660     EXIT.
002670*****************************************************************
002680*    MAIN PROCESSING LOOP
002690*****************************************************************
002700 1500-PROCESS-FILE.
002710     PERFORM 1600-READ-REQUEST THRU 1600-EXIT.
002720     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
002730         UNTIL TRQ-EOF.
002740 1500-EXIT.
002750     EXIT.
002760*
002770 1600-READ-REQUEST.
002780     READ TRQFILE
002790         AT END SET TRQ-EOF TO TRUE.
002800 1600-EXIT.
002810     EXIT.
002820*
002830 2000-PROCESS-REQUEST.
002840     SET REQUEST-IS-VALID TO TRUE.
002850     MOVE SPACES TO REJECT-REASON.
002860     MOVE ACC-CASH TO PRIOR-CASH.
002870     IF REQ-TYPE = "DEPOSIT "
002880         PERFORM 2100-VALIDATE-DEPOSIT THRU 2100-EXIT
002890     ELSE
002900     IF REQ-TYPE = "WITHDRAW"
002910         PERFORM 2200-VALIDATE-WITHDRAW THRU 2200-EXIT
002920     ELSE
002930     IF REQ-TYPE = "BUY     "
002940         PERFORM 2300-VALIDATE-BUY THRU 2300-EXIT
002950     ELSE
002960     IF REQ-TYPE = "SELL    "
002970         PERFORM 2400-VALIDATE-SELL THRU 2400-EXIT
002980     ELSE
002990         MOVE "INVALID-TYPE" TO REJECT-REASON
003000         SET REQUEST-IS-INVALID TO TRUE.
003010     IF REQUEST-IS-INVALID
003020         PERFORM 2800-WRITE-REJECTION THRU 2800-EXIT.
003030     PERFORM 1600-READ-REQUEST THRU 1600-EXIT.
003040 2000-EXIT.
003050     EXIT.
003060*****************************************************************
003070*    VALIDATION / DISPATCH PARAGRAPHS
003080*****************************************************************
003090 2100-VALIDATE-DEPOSIT.
003100     MOVE REQ-AMOUNT TO AMOUNT.
003110     IF AMOUNT NOT > ZERO
003120         MOVE "INVALID-AMOUNT" TO REJECT-REASON
003130         SET REQUEST-IS-INVALID TO TRUE
003140     ELSE
003150         PERFORM 3100-POST-DEPOSIT THRU 3100-EXIT.
003160 2100-EXIT.
003170     EXIT.
003180*
003190 2200-VALIDATE-WITHDRAW.
003200     MOVE REQ-AMOUNT TO AMOUNT.
003210     IF AMOUNT NOT > ZERO
003220         MOVE "INVALID-AMOUNT" TO REJECT-REASON
003230         SET REQUEST-IS-INVALID TO TRUE
003240     ELSE
003250     IF (ACC-CASH - AMOUNT) < ZERO
003260         MOVE "INSUFFICIENT-FUNDS" TO REJECT-REASON
003270         SET REQUEST-IS-INVALID TO TRUE
003280     ELSE
003290         PERFORM 3200-POST-WITHDRAW THRU 3200-EXIT.
003300 2200-EXIT.
003310     EXIT.
003320*
003330 2300-VALIDATE-BUY.
003340     IF REQ-QUANTITY NOT > ZERO
003350         MOVE "INVALID-QTY" TO REJECT-REASON
003360         SET REQUEST-IS-INVALID TO TRUE
003370     ELSE
003380         PERFORM 2900-EDIT-SYMBOL THRU 2900-EXIT
003390         IF REQUEST-IS-VALID
003400             PERFORM 2950-RESOLVE-PRICE THRU 2950-EXIT
003410             IF REQUEST-IS-VALID
003420                 PERFORM 3300-POST-BUY THRU 3300-EXIT.
003430 2300-EXIT.
003440     EXIT.
003450*
003460 2400-VALIDATE-SELL.
003470     IF REQ-QUANTITY NOT > ZERO
003480         MOVE "INVALID-QTY" TO REJECT-REASON
003490         SET REQUEST-IS-INVALID TO TRUE
003500     ELSE
003510         PERFORM 2900-EDIT-SYMBOL THRU 2900-EXIT
003520         IF REQUEST-IS-VALID
003530             PERFORM 2450-CHECK-HOLDINGS THRU 2450-EXIT
003540             IF REQUEST-IS-VALID
003550                 PERFORM 2950-RESOLVE-PRICE THRU 2950-EXIT
003560                 IF REQUEST-IS-VALID
003570                     PERFORM 3400-POST-SELL THRU 3400-EXIT.
003580 2400-EXIT.
003590     EXIT.
003600*
003610 2450-CHECK-HOLDINGS.
003620     PERFORM 3360-FIND-HOLDING THRU 3360-EXIT.
003630     IF HLD-SRCH-RESULT = HLD-FOUND-IND
003640         IF HLD-QUANTITY(HLD-IDX) < REQ-QUANTITY
003650             MOVE "INSUFFICIENT-HOLDINGS" TO REJECT-REASON
003660             SET REQUEST-IS-INVALID TO TRUE
003670         ELSE
003680             CONTINUE
003690     ELSE
003700         MOVE "INSUFFICIENT-HOLDINGS" TO REJECT-REASON
003710         SET REQUEST-IS-INVALID TO TRUE.
003720 2450-EXIT.
003730     EXIT.
003740*
003750 2800-WRITE-REJECTION.
003760     MOVE REQ-TS TO REJ-TS.
003770     MOVE REQ-TYPE TO REJ-TYPE.
003780     MOVE REJECT-REASON TO REJ-REASON.
003790     WRITE REJ-RECORD.
003800     ADD 1 TO TOT-REJECT-COUNT.
003810 2800-EXIT.
003820     EXIT.
003830*****************************************************************
003840*    SYMBOL EDIT AND PRICE RESOLUTION
003850*****************************************************************
003860 2900-EDIT-SYMBOL.
003870     MOVE REQ-SYMBOL TO SYMBOL.
003880     INSPECT SYMBOL CONVERTING
003890         "abcdefghijklmnopqrstuvwxyz" TO
003900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003910     MOVE ZERO TO SYM-LEN.
003920     MOVE 6 TO SUB.
003930     PERFORM 2910-FIND-SYM-LEN THRU 2910-EXIT
003940         UNTIL SYM-LEN > ZERO OR SUB < 1.
003950     IF SYM-LEN = ZERO
003960         MOVE "INVALID-SYMBOL" TO REJECT-REASON
003970         SET REQUEST-IS-INVALID TO TRUE
003980     ELSE
003990         MOVE 1 TO CHAR-SUB
004000         MOVE "Y" TO SYM-VALID-SW
004010         PERFORM 2920-CHECK-SYM-CHAR THRU 2920-EXIT
004020             UNTIL CHAR-SUB > SYM-LEN
004030         IF SYM-VALID-SW = "N"
004040             MOVE "INVALID-SYMBOL" TO REJECT-REASON
004050             SET REQUEST-IS-INVALID TO TRUE.
004060 2900-EXIT.
004070     EXIT.
004080*
004090 2910-FIND-SYM-LEN.
004100     IF SYMBOL(SUB:1) NOT = SPACE
004110         MOVE SUB TO SYM-LEN
004120     ELSE
004130         SUBTRACT 1 FROM SUB.
004140 2910-EXIT.
004150     EXIT.
004160*
004170 2920-CHECK-SYM-CHAR.
004180     IF SYMBOL(CHAR-SUB:1) IS NOT ALNUM-SYM
004190         MOVE "N" TO SYM-VALID-SW.
004200     ADD 1 TO CHAR-SUB.
004210 2920-EXIT.
004220     EXIT.
004230*
004240 2950-RESOLVE-PRICE.
004250     MOVE SYMBOL TO PRC-SYMBOL.
004260     MOVE REQ-PRICE TO PRC-OVERRIDE.
004270     CALL "PRICLK" USING PRC-SYMBOL PRC-OVERRIDE
004280         PRC-PRICE PRC-VALID.
004290     IF PRC-VALID = "N"
004300         MOVE "INVALID-SYMBOL" TO REJECT-REASON
004310         SET REQUEST-IS-INVALID TO TRUE.
004320 2950-EXIT.
004330     EXIT.
004340*****************************************************************
004350*    POSTING PARAGRAPHS
004360*****************************************************************
004370 3100-POST-DEPOSIT.
004380     ADD AMOUNT TO ACC-CASH.
004390     ADD AMOUNT TO ACC-NET-CONTRIB.
004400     IF ACC-INIT-DEP-NOT-SET
004410         MOVE AMOUNT TO ACC-INITIAL-DEPOSIT
004420         MOVE REQ-TS TO ACC-INITIAL-DEPOSIT-TS
004430         SET ACC-INIT-DEP-IS-SET TO TRUE.
004440     MOVE AMOUNT TO CASH-DELTA.
004450     MOVE SPACES TO POST-SYMBOL.
004460     MOVE ZERO TO POST-QUANTITY POST-PRICE.
004470     ADD 1 TO TOT-DEPOSIT-COUNT.
004480     ADD AMOUNT TO TOT-DEPOSIT-AMOUNT.
004490     PERFORM 3900-APPEND-LEDGER THRU 3900-EXIT.
004500 3100-EXIT.
004510     EXIT.
004520*
004530 3200-POST-WITHDRAW.
004540     SUBTRACT AMOUNT FROM ACC-CASH.
004550     SUBTRACT AMOUNT FROM ACC-NET-CONTRIB.
004560     COMPUTE CASH-DELTA = ZERO - AMOUNT.
004570     MOVE SPACES TO POST-SYMBOL.
004580     MOVE ZERO TO POST-QUANTITY POST-PRICE.
004590     ADD 1 TO TOT-WITHDRAW-COUNT.
004600     ADD AMOUNT TO TOT-WITHDRAW-AMOUNT.
004610     PERFORM 3900-APPEND-LEDGER THRU 3900-EXIT.
004620 3200-EXIT.
004630     EXIT.
004640*
004650 3300-POST-BUY.
004660     COMPUTE RND-MONEY-IN = PRC-PRICE * REQ-QUANTITY.
004670     PERFORM 9100-ROUND-AMOUNT THRU 9100-EXIT.
004680     MOVE RND-MONEY-OUT TO COST.
004690     IF COST > ACC-CASH
004700         MOVE "INSUFFICIENT-FUNDS" TO REJECT-REASON
004710         SET REQUEST-IS-INVALID TO TRUE
004720     ELSE
004730         SUBTRACT COST FROM ACC-CASH
004740         PERFORM 3350-UPDATE-HOLDING-BUY THRU 3350-EXIT
004750         COMPUTE CASH-DELTA = ZERO - COST
004760         MOVE SYMBOL TO POST-SYMBOL
004770         MOVE REQ-QUANTITY TO POST-QUANTITY
004780         MOVE PRC-PRICE TO POST-PRICE
004790         ADD 1 TO TOT-BUY-COUNT
004800         ADD COST TO TOT-BUY-AMOUNT
004810         PERFORM 3900-APPEND-LEDGER THRU 3900-EXIT.
004820 3300-EXIT.
004830     EXIT.
004840*
004850 3350-UPDATE-HOLDING-BUY.
004860     PERFORM 3360-FIND-HOLDING THRU 3360-EXIT.
004870     IF HLD-SRCH-RESULT = HLD-FOUND-IND
004880         ADD REQ-QUANTITY TO HLD-QUANTITY(HLD-IDX)
004890     ELSE
004900         IF ACC-HOLDING-COUNT >= 50
004910             MOVE "HOLDINGS TABLE FULL -- 50 SYMBOL LIMIT" TO
004920                 FATAL-TEXT
004930             PERFORM 9999-ABEND THRU 9999-EXIT
004940         ELSE
004950             ADD 1 TO ACC-HOLDING-COUNT
004960             SET HLD-IDX TO ACC-HOLDING-COUNT
004970             MOVE SYMBOL TO HLD-SYMBOL(HLD-IDX)
004980             MOVE REQ-QUANTITY TO HLD-QUANTITY(HLD-IDX)
004990             MOVE ZERO TO HLD-PRICE(HLD-IDX)
005000             MOVE ZERO TO HLD-MARKET-VALUE(HLD-IDX).
005010 3350-EXIT.
005020     EXIT.
005030*
005040 3360-FIND-HOLDING.
005050     SET HLD-IDX TO 1.
005060     MOVE HLD-NOT-FOUND-IND TO HLD-SRCH-RESULT.
005070     PERFORM 3365-SCAN-HOLDING THRU 3365-EXIT
005080         UNTIL HLD-IDX > ACC-HOLDING-COUNT
005090             OR HLD-SRCH-RESULT = HLD-FOUND-IND.
005100 3360-EXIT.
005110     EXIT.
005120*
005130 3365-SCAN-HOLDING.
005140     IF HLD-SYMBOL(HLD-IDX) = SYMBOL
005150         MOVE HLD-FOUND-IND TO HLD-SRCH-RESULT
005160     ELSE
005170         SET HLD-IDX UP BY 1.
005180 3365-EXIT.
005190     EXIT.
005200*
005210 3400-POST-SELL.
005220     COMPUTE RND-MONEY-IN = PRC-PRICE * REQ-QUANTITY.
005230     PERFORM 9100-ROUND-AMOUNT THRU 9100-EXIT.
005240     MOVE RND-MONEY-OUT TO PROCEEDS.
005250     ADD PROCEEDS TO ACC-CASH.
005260     PERFORM 3450-UPDATE-HOLDING-SELL THRU 3450-EXIT.
005270     MOVE PROCEEDS TO CASH-DELTA.
005280     MOVE SYMBOL TO POST-SYMBOL.
005290     MOVE REQ-QUANTITY TO POST-QUANTITY.
005300     MOVE PRC-PRICE TO POST-PRICE.
005310     ADD 1 TO TOT-SELL-COUNT.
005320     ADD PROCEEDS TO TOT-SELL-AMOUNT.
005330     PERFORM 3900-APPEND-LEDGER THRU 3900-EXIT.
005340 3400-EXIT.
005350     EXIT.
005360*
005370 3450-UPDATE-HOLDING-SELL.
005380     PERFORM 3360-FIND-HOLDING THRU 3360-EXIT.
005390     SUBTRACT REQ-QUANTITY FROM HLD-QUANTITY(HLD-IDX).
005400     IF HLD-QUANTITY(HLD-IDX) = ZERO
005410         PERFORM 3460-REMOVE-HOLDING-ROW THRU 3460-EXIT.
005420 3450-EXIT.
005430     EXIT.
005440*
005450*    05/05/95 MAV -- IN-PLACE SHIFT REPLACES THE OLD
005460*    DELETE-AND-REWRITE LOGIC (SEE CHANGE LOG).
005470 3460-REMOVE-HOLDING-ROW.
005480     SET SHF-IDX TO HLD-IDX.
005490     MOVE ACC-HOLDING-COUNT TO SHIFT-LIMIT.
005500     PERFORM 3465-SHIFT-HOLDING-ROW THRU 3465-EXIT
005510         UNTIL SHF-IDX >= SHIFT-LIMIT.
005520     SUBTRACT 1 FROM ACC-HOLDING-COUNT.
005530 3460-EXIT.
005540     EXIT.
005550*
005560 3465-SHIFT-HOLDING-ROW.
005570     MOVE HLD-ENTRY(SHF-IDX + 1) TO HLD-ENTRY(SHF-IDX).
005580     SET SHF-IDX UP BY 1.
005590 3465-EXIT.
005600     EXIT.
005610*****************************************************************
005620*    LEDGER APPEND AND INTEGRITY CHECK
005630*****************************************************************
005640 3900-APPEND-LEDGER.
005650     ADD 1 TO NEXT-TXN-ID.
005660     MOVE NEXT-TXN-ID TO TXN-ID.
005670     MOVE REQ-TS TO TXN-TS.
005680     MOVE REQ-TYPE TO TXN-TYPE.
005690     MOVE POST-SYMBOL TO TXN-SYMBOL.
005700     MOVE POST-QUANTITY TO TXN-QUANTITY.
005710     MOVE POST-PRICE TO TXN-PRICE.
005720     MOVE CASH-DELTA TO TXN-CASH-DELTA.
005730     COMPUTE TXN-CASH-AFTER = PRIOR-CASH + CASH-DELTA.
005740     PERFORM 3950-CHECK-INTEGRITY THRU 3950-EXIT.
005750     MOVE REQ-NOTE TO TXN-NOTE.
005760     WRITE TXL-RECORD.
005770     IF LEDFILE-STATUS NOT = "00"
005780         MOVE "WRITE FAILED ON LEDFILE" TO FATAL-TEXT
005790         PERFORM 9999-ABEND THRU 9999-EXIT.
005800 3900-EXIT.
005810     EXIT.
005820*
005830*    06/02/88 JRH -- THIS COMPARE IS THE WHOLE REASON THE
005840*    LEDGER RECORD CARRIES TXN-CASH-AFTER AT ALL.  IF THE
005850*    INDEPENDENTLY COMPUTED BALANCE EVER DISAGREES WITH THE
005860*    ACCOUNT'S RUNNING CASH, A POSTING PARAGRAPH HAS A BUG AND
005870*    THE RUN MUST NOT CONTINUE.
005880 3950-CHECK-INTEGRITY.
005890     IF TXN-CASH-AFTER NOT = ACC-CASH
005900         MOVE "CASH-AFTER INTEGRITY CHECK FAILED" TO FATAL-TEXT
005910         PERFORM 9999-ABEND THRU 9999-EXIT.
005920 3950-EXIT.
005930     EXIT.
005940*****************************************************************
005950*    ROUNDING -- HALF-UP TO 2 DECIMAL PLACES
005960*****************************************************************
005970 9100-ROUND-AMOUNT.
005980     COMPUTE RND-MONEY-OUT ROUNDED = RND-MONEY-IN.
005990 9100-EXIT.
006000     EXIT.
006010*****************************************************************
006020*    END OF RUN
006030*****************************************************************
006040 8000-WRAPUP.
006050     CLOSE TRQFILE LEDFILE REJFILE.
006060     CALL "ACCTSUM" USING ACCOUNT-AREA RUN-TOTALS.
006070 8000-EXIT.
006080     EXIT.
006090*****************************************************************
006100*    FATAL ERROR HANDLING
006110*****************************************************************
006120 9999-ABEND.
006130     DISPLAY FATAL-MESSAGE.
006140     MOVE 16 TO RETURN-CODE.
006150     STOP RUN.
006160 9999-EXIT.
006170     EXIT.

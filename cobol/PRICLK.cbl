000100*****************************************************************
000110*                                                               *
000120*    PROGRAM      PRICLK                                       *
000130*    SYSTEM       TRADING SIMULATION ACCOUNT LEDGER             *
000140*                                                               *
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. PRICLK.
000180 AUTHOR. D L FENWICK.
000190 INSTALLATION. MID-ATLANTIC BROKERAGE SERVICES -- DATA CENTER.
000200 DATE-WRITTEN. 01/20/89.
000210 DATE-COMPILED.
000220 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000230*****************************************************************
000240*    CHANGE LOG                                                *
000250*****************************************************************
000260*    01/20/89  DLF  ORIGINAL CODING -- PULLED OUT OF LEDGPOST SO
000270*                   THE PRICE TABLE HAS ONE HOME.  TICKET
000280*                   MABS-0114.
000290*    07/09/90  DLF  OVERRIDE-PRICE PARAMETER ADDED -- CALLER MAY
000300*                   NAME ITS OWN PRICE, TABLE IS SKIPPED WHEN IT
000310*                   DOES.
000320*    02/11/93  SKP  TABLE SEARCH CHANGED FROM IF/ELSE CHAIN TO
000330*                   SEARCH VERB AGAINST THE OCCURS TABLE BELOW --
000340*                   EASIER TO ADD A FOURTH SYMBOL LATER.
000350*    02/09/98  MAV  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM.
000360*                   NO CHANGE REQUIRED.  SIGNED OFF PER MEMO
000370*                   MABS-Y2K-07.
000380*    06/30/99  MAV  TSLA ADDED TO THE MARKET TABLE PER TRADING
000390*                   DESK REQUEST.  TICKET MABS-0361.
000400*    02/14/01  TLB  FOUND/NOT-FOUND SWITCH RECAST AS A 77-LEVEL
000410*                   INDICATOR PAIR TO MATCH THE REST OF THE SHOP'S
000420*                   TABLE-LOOKUP PROGRAMS.  TICKET MABS-0388.
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-4381.
000470 OBJECT-COMPUTER. IBM-4381.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON STATUS IS TRACE-LOOKUP-SWITCH.
000510*
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*****************************************************************
000550*    02/14/01 TLB -- TABLE-SEARCH RESULT INDICATORS.
000560*****************************************************************
000570 77  SYM-FOUND-IND                    PIC S9(9) COMP-5 VALUE 1.
000580 77  SYM-NOT-FOUND-IND                PIC S9(9) COMP-5 VALUE 2.
000590*****************************************************************
000600*    FIXED MARKET PRICE TABLE -- THREE SYMBOLS SUPPORTED.  A
000610*    SYMBOL NOT IN THIS TABLE IS VALID ONLY WHEN THE CALLER
000620*    SUPPLIES AN OVERRIDE PRICE.
000630*****************************************************************
000640 01  PRICE-TABLE.
000650     05  FILLER.
000660         10  FILLER                  PIC X(06) VALUE "AAPL  ".
000670         10  FILLER                  PIC 9(07)V99 VALUE 190.00.
000680     05  FILLER.
000690         10  FILLER                  PIC X(06) VALUE "TSLA  ".
000700         10  FILLER                  PIC 9(07)V99 VALUE 250.00.
000710     05  FILLER.
000720         10  FILLER                  PIC X(06) VALUE "GOOGL ".
000730         10  FILLER                  PIC 9(07)V99 VALUE 140.00.
000740 01  PRICE-TABLE-R REDEFINES PRICE-TABLE.
000750     05  PRICE-ROW OCCURS 3 TIMES
000760                 INDEXED BY PRC-IDX.
000770         10  PT-SYMBOL               PIC X(06).
000780         10  PT-PRICE                PIC 9(07)V99.
000790*****************************************************************
000800*    SWITCHES AND COUNTERS
000810*****************************************************************
000820 01  SWITCHES.
000830     05  FOUND-IND                   PIC S9(9) COMP-5 VALUE 2.
000840     05  TRACE-LOOKUP-SWITCH         PIC X(01) VALUE "N".
000850 01  SWITCHES-ALPHA REDEFINES SWITCHES.
000860     05  FILLER                      PIC X(05).
000870 01  LOOKUP-COUNT                    PIC S9(07) COMP VALUE ZERO.
000880 01  TABLE-SIZE                      PIC S9(04) COMP VALUE 3.
000890 01  LOOKUP-COUNT-X REDEFINES LOOKUP-COUNT.
000900     05  FILLER                      PIC X(04).
000910*
000920 LINKAGE SECTION.
000930 01  PRC-SYMBOL                      PIC X(06).
000940 01  PRC-OVERRIDE                    PIC 9(07)V99.
000950 01  PRC-PRICE                       PIC 9(07)V99.
000960 01  PRC-VALID                       PIC X(01).
000970*
000980 PROCEDURE DIVISION USING PRC-SYMBOL PRC-OVERRIDE
000990         PRC-PRICE PRC-VALID.
001000*****************************************************************
001010*    MAINLINE
001020*****************************************************************
001030 0000-PRICLK-CONTROL.
001040     ADD 1 TO LOOKUP-COUNT.
001050     MOVE ZERO TO PRC-PRICE.
001060     MOVE "N" TO PRC-VALID.
001070     IF PRC-OVERRIDE > ZERO
001080         PERFORM 1000-USE-OVERRIDE THRU 1000-EXIT
001090     ELSE
001100         PERFORM 2000-SEARCH-TABLE THRU 2000-EXIT.
001110     GOBACK.
001120*****************************************************************
001130*    OVERRIDE PRICE -- NO TABLE LOOKUP REQUIRED
001140*****************************************************************
001150 1000-USE-OVERRIDE.
001160     MOVE PRC-OVERRIDE TO PRC-PRICE.
001170     MOVE "Y" TO PRC-VALID.
001180 1000-EXIT.
001190     EXIT.
001200*****************************************************************
001210*    MARKET TABLE SEARCH
001220*****************************************************************
001230 2000-SEARCH-TABLE.
001240     MOVE SYM-NOT-FOUND-IND TO FOUND-IND.
001250     SET PRC-IDX TO 1.
001260     SEARCH PRICE-ROW
001270         AT END
001280             MOVE SYM-NOT-FOUND-IND TO FOUND-IND
001290         WHEN PT-SYMBOL(PRC-IDX) = PRC-SYMBOL
001300             MOVE SYM-FOUND-IND TO FOUND-IND.
001310     IF FOUND-IND = SYM-FOUND-IND
001320         MOVE PT-PRICE(PRC-IDX) TO PRC-PRICE
001330         MOVE "Y" TO PRC-VALID
001340     ELSE
001350         MOVE ZERO TO PRC-PRICE
001360         MOVE "N" TO PRC-VALID.
001370 2000-EXIT.
001380     EXIT.

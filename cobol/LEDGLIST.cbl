000100*****************************************************************
000110*                                                               *
000120*    PROGRAM      LEDGLIST                                     *
000130*    SYSTEM       TRADING SIMULATION ACCOUNT LEDGER             *
000140*                                                               *
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. LEDGLIST.
000180 AUTHOR. S K PALUMBO.
000190 INSTALLATION. MID-ATLANTIC BROKERAGE SERVICES -- DATA CENTER.
000200 DATE-WRITTEN. 02/11/93.
000210 DATE-COMPILED.
000220 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000230*****************************************************************
000240*    CHANGE LOG                                                *
000250*****************************************************************
000260*    02/11/93  SKP  ORIGINAL CODING -- AUDIT DESK WANTED A WAY
000270*                   TO PULL A WINDOW OF LEDGER ACTIVITY WITHOUT
000280*                   SCANNING THE WHOLE FILE BY EYE.  TICKET
000290*                   MABS-0201.
000300*    09/14/93  SKP  TYPE FILTER LIST ADDED -- UP TO FOUR TYPES
000310*                   MAY BE NAMED ON THE PARAMETER CARD.  AN
000320*                   ENTRY THAT DOES NOT MATCH A REAL LEDGER TYPE
000330*                   JUST NEVER SELECTS ANYTHING, NO EDIT ERROR.
000340*    04/06/95  MAV  NEWEST-FIRST ORDERING ADDED.  LIST IS BUILT
000350*                   IN A WORKING-STORAGE TABLE SO EITHER ORDER
000360*                   CAN BE PRINTED WITHOUT RE-READING LEDFILE.
000370*    07/19/96  MAV  SELECTION TABLE RAISED FROM 200 TO 500 ROWS
000380*                   -- TRADING VOLUME GROWTH OUTGREW THE ORIGINAL
000390*                   SIZE.  TICKET MABS-0277.
000400*    02/09/98  MAV  Y2K REVIEW -- TIMESTAMP COMPARES ARE STRAIGHT
000410*                   19-BYTE ALPHANUMERIC COMPARES, NO 2-DIGIT
000420*                   YEAR ANYWHERE.  NO CHANGE REQUIRED.  SIGNED
000430*                   OFF PER MEMO MABS-Y2K-07.
000440*    03/15/01  TLB  MAX-COUNT OF ZERO NOW MEANS "NO LIMIT"
000450*                   RATHER THAN "PRINT NOTHING", MATCHING HOW
000460*                   THE AUDIT DESK ACTUALLY PUNCHES THE CARD.
000470*    02/14/01  TLB  PARAMETER-CARD STAGING FIELDS RENAMED CARD-
000480*                   TO STOP THEM SHADOWING LSTPARM'S OWN PARM-
000490*                   FIELDS; REST OF WORKING-STORAGE UNPREFIXED
000500*                   TO MATCH THE SHOP'S STYLE.
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-4381.
000550 OBJECT-COMPUTER. IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON STATUS IS TRACE-SELECT-SWITCH.
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT LEDFILE ASSIGN TO "LEDFILE"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS LEDFILE-STATUS.
000650*
000660     SELECT PARMFILE ASSIGN TO "PARMFILE"
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS PARMFILE-STATUS.
000690*
000700     SELECT RPTFILE ASSIGN TO "RPTFILE"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS RPTFILE-STATUS.
000730*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*****************************************************************
000770*    LEDGER FILE -- READ IN APPEND (OLDEST-FIRST) ORDER
000780*****************************************************************
000790 FD  LEDFILE
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 110 CHARACTERS.
000820 COPY TXLREC.
000830*****************************************************************
000840*    RUN PARAMETER CARD -- SELECTION WINDOW, TYPE LIST, LIMIT
000850*****************************************************************
000860 FD  PARMFILE
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 80 CHARACTERS.
000890 COPY LSTPARM.
000900*****************************************************************
000910*    LISTING REPORT
000920*****************************************************************
000930 FD  RPTFILE
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 132 CHARACTERS.
000960 01  RPT-LINE                        PIC X(132).
000970*
000980 WORKING-STORAGE SECTION.
000990 01  FILE-STATUS-AREA.
001000     05  LEDFILE-STATUS              PIC X(02) VALUE SPACES.
001010     05  PARMFILE-STATUS             PIC X(02) VALUE SPACES.
001020     05  RPTFILE-STATUS              PIC X(02) VALUE SPACES.
001030 01  FILE-STATUS-ALPHA REDEFINES FILE-STATUS-AREA.
001040     05  FILLER                      PIC X(06).
001050*****************************************************************
001060*    PARAMETER-CARD STAGING AREA -- "CARD-" PREFIX KEEPS THESE
001070*    DISTINCT FROM THE REAL PARM- FIELDS ON THE LSTPARM RECORD.
001080*****************************************************************
001090 01  CARD-SAVE.
001100     05  CARD-LOW-TS                 PIC X(19).
001110     05  CARD-HIGH-TS                PIC X(19).
001120     05  CARD-TYPE-COUNT             PIC 9(01).
001130     05  CARD-TYPE-LIST OCCURS 4 TIMES
001140                 PIC X(08).
001150     05  CARD-MAX-COUNT              PIC 9(05).
001160     05  CARD-ORDER-CODE             PIC X(01).
001170         88  ORDER-OLDEST-FIRST          VALUE 'O'.
001180         88  ORDER-NEWEST-FIRST          VALUE 'N'.
001190 01  CARD-SAVE-ALPHA REDEFINES CARD-SAVE.
001200     05  FILLER                      PIC X(80).
001210*
001220 01  SWITCHES.
001230     05  LED-EOF-SW                  PIC X(01) VALUE "N".
001240         88  LED-EOF                     VALUE "Y".
001250     05  TYPE-MATCH-SW               PIC X(01) VALUE "N".
001260         88  TYPE-IS-MATCH               VALUE "Y".
001270     05  WINDOW-SW                   PIC X(01) VALUE "N".
001280         88  IN-WINDOW                    VALUE "Y".
001290     05  TRACE-SELECT-SWITCH         PIC X(01) VALUE "N".
001300     05  FILLER                      PIC X(03).
001310*
001320 01  COUNTERS.
001330     05  SEL-COUNT                   PIC S9(05) COMP VALUE ZERO.
001340     05  PRINT-COUNT                 PIC S9(05) COMP VALUE ZERO.
001350     05  TYPE-SUB                    PIC S9(04) COMP VALUE ZERO.
001360     05  PRT-SUB                     PIC S9(05) COMP VALUE ZERO.
001370 01  COUNTERS-ALPHA REDEFINES COUNTERS.
001380     05  FILLER                      PIC X(19).
001390*****************************************************************
001400*    SELECTED-RECORD TABLE -- HOLDS THE LEDGER ROWS THAT PASS
001410*    THE TIME WINDOW AND TYPE FILTER, IN THE ORDER THEY WERE
001420*    READ (WHICH IS OLDEST-FIRST, SINCE LEDFILE IS IN APPEND
001430*    ORDER).  NEWEST-FIRST IS PRODUCED BY PRINTING THE TABLE
001440*    BACKWARDS -- NO RESORT REQUIRED.
001450*****************************************************************
001460 01  SEL-TABLE.
001470     05  SEL-ENTRY OCCURS 500 TIMES
001480                 INDEXED BY SEL-IDX.
001490         10  SEL-TXN-ID              PIC 9(06).
001500         10  SEL-TS                  PIC X(19).
001510         10  SEL-TYPE                PIC X(08).
001520         10  SEL-SYMBOL              PIC X(06).
001530         10  SEL-QUANTITY            PIC 9(07).
001540         10  SEL-PRICE               PIC 9(07)V99.
001550         10  SEL-CASH-DELTA          PIC S9(09)V99.
001560         10  SEL-CASH-AFTER          PIC S9(09)V99.
001570         10  SEL-NOTE                PIC X(30).
001580         10  FILLER                  PIC X(03).
001590*
001600 01  DETAIL-LINE.
001610     05  DTL-TXN-ID                  PIC ZZZZZ9.
001620     05  FILLER                      PIC X(02) VALUE SPACES.
001630     05  DTL-TS                      PIC X(19).
001640     05  FILLER                      PIC X(02) VALUE SPACES.
001650     05  DTL-TYPE                    PIC X(08).
001660     05  FILLER                      PIC X(02) VALUE SPACES.
001670     05  DTL-SYMBOL                  PIC X(06).
001680     05  FILLER                      PIC X(02) VALUE SPACES.
001690     05  DTL-QUANTITY                PIC ZZZZZZZ9.
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001710     05  DTL-PRICE                   PIC $$$,$$9.99.
001720     05  FILLER                      PIC X(02) VALUE SPACES.
001730     05  DTL-CASH-DELTA              PIC -$,$$$,$$9.99.
001740     05  FILLER                      PIC X(02) VALUE SPACES.
001750     05  DTL-CASH-AFTER              PIC -$,$$$,$$9.99.
001760     05  FILLER                      PIC X(09) VALUE SPACES.
001770*
001780 01  HEAD-1.
001790     05  FILLER                      PIC X(40) VALUE
001800         "TRADING SIMULATION ACCOUNT LEDGER      ".
001810     05  FILLER                      PIC X(25) VALUE
001820         "TRANSACTION LISTING     ".
001830     05  FILLER                      PIC X(67) VALUE SPACES.
001840 01  HEAD-2.
001850     05  FILLER                      PIC X(07) VALUE "TXN-ID ".
001860     05  FILLER                      PIC X(02) VALUE SPACES.
001870     05  FILLER                      PIC X(19) VALUE
001880         "TIMESTAMP          ".
001890     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  FILLER                      PIC X(08) VALUE "TYPE    ".
001910     05  FILLER                      PIC X(02) VALUE SPACES.
001920     05  FILLER                      PIC X(06) VALUE "SYMBOL".
001930     05  FILLER                      PIC X(02) VALUE SPACES.
001940     05  FILLER                      PIC X(08) VALUE "QUANTITY".
001950     05  FILLER                      PIC X(02) VALUE SPACES.
001960     05  FILLER                      PIC X(09) VALUE "PRICE    ".
001970     05  FILLER                      PIC X(02) VALUE SPACES.
001980     05  FILLER                      PIC X(13) VALUE
001990         "CASH DELTA   ".
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002010     05  FILLER                      PIC X(13) VALUE
002020         "CASH AFTER   ".
002030     05  FILLER                      PIC X(27) VALUE SPACES.
002040 01  NO-ROWS-LINE.
002050     05  FILLER                      PIC X(40) VALUE
002060         "NO LEDGER RECORDS MATCHED THE REQUEST".
002070     05  FILLER                      PIC X(92) VALUE SPACES.
002080*
002090 LINKAGE SECTION.
002100*
002110 PROCEDURE DIVISION.
002120*****************************************************************
002130*    MAINLINE
002140*****************************************************************
002150 0000-LEDGLIST-CONTROL.
002160     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002170     PERFORM 2000-SELECT-RECORDS THRU 2000-EXIT.
002180     PERFORM 3000-LIMIT-SELECTION THRU 3000-EXIT.
002190     PERFORM 7000-PRINT-LISTING THRU 7000-EXIT.
002200     PERFORM 9000-WRAPUP THRU 9000-EXIT.
002210     STOP RUN.
002220*****************************************************************
002230*    INITIALIZATION
002240*****************************************************************
002250 1000-INITIALIZE.
002260     OPEN INPUT PARMFILE.
002270     IF PARMFILE-STATUS NOT = "00"
002280         DISPLAY "LEDGLIST FATAL - CANNOT OPEN PARMFILE"
002290         MOVE 16 TO RETURN-CODE
002300         STOP RUN.
002310     READ PARMFILE
002320         AT END
002330             DISPLAY "LEDGLIST FATAL - NO PARAMETER CARD"
002340             MOVE 16 TO RETURN-CODE
002350             STOP RUN.
002360     MOVE PARM-LOW-TS TO CARD-LOW-TS.
002370     MOVE PARM-HIGH-TS TO CARD-HIGH-TS.
002380     MOVE PARM-TYPE-COUNT TO CARD-TYPE-COUNT.
002390     MOVE PARM-TYPE-LIST(1) TO CARD-TYPE-LIST(1).
002400     MOVE PARM-TYPE-LIST(2) TO CARD-TYPE-LIST(2).
002410     MOVE PARM-TYPE-LIST(3) TO CARD-TYPE-LIST(3).
002420     MOVE PARM-TYPE-LIST(4) TO CARD-TYPE-LIST(4).
002430     MOVE PARM-MAX-COUNT TO CARD-MAX-COUNT.
002440     MOVE PARM-ORDER-CODE TO CARD-ORDER-CODE.
002450     CLOSE PARMFILE.
002460     OPEN INPUT LEDFILE.
002470     IF LEDFILE-STATUS NOT = "00"
002480         DISPLAY "LEDGLIST FATAL - CANNOT OPEN LEDFILE"
002490         MOVE 16 TO RETURN-CODE
002500         STOP RUN.
002510     OPEN OUTPUT RPTFILE.
002520     MOVE ZERO TO SEL-COUNT.
002530 1000-EXIT.
002540     EXIT.
002550*****************************************************************
002560*    SELECTION PASS -- ONE PASS OVER LEDFILE, OLDEST-FIRST
002570*****************************************************************
002580 2000-SELECT-RECORDS.
002590     PERFORM 2050-READ-LEDGER THRU 2050-EXIT.
002600     PERFORM 2100-EVALUATE-RECORD THRU 2100-EXIT
002610         UNTIL LED-EOF.
002620 2000-EXIT.
002630     EXIT.
002640*
002650 2050-READ-LEDGER.
002660     READ LEDFILE
002670         AT END SET LED-EOF TO TRUE.
002680 2050-EXIT.
002690     EXIT.
002700*
002710 2100-EVALUATE-RECORD.
002720     PERFORM 2200-CHECK-WINDOW THRU 2200-EXIT.
002730     IF IN-WINDOW
002740         PERFORM 2300-CHECK-TYPE THRU 2300-EXIT
002750         IF TYPE-IS-MATCH
002760             PERFORM 2400-APPEND-SELECTED THRU 2400-EXIT
002770         ELSE
002780             CONTINUE
002790     ELSE
002800         CONTINUE.
002810     PERFORM 2050-READ-LEDGER THRU 2050-EXIT.
002820 2100-EXIT.
002830     EXIT.
002840*****************************************************************
002850*    TIME WINDOW -- BLANK BOUND MEANS NO LIMIT ON THAT SIDE
002860*****************************************************************
002870 2200-CHECK-WINDOW.
002880     SET IN-WINDOW TO TRUE.
002890     IF CARD-LOW-TS NOT = SPACES
002900         IF TXN-TS < CARD-LOW-TS
002910             MOVE "N" TO WINDOW-SW.
002920     IF CARD-HIGH-TS NOT = SPACES
002930         IF TXN-TS > CARD-HIGH-TS
002940             MOVE "N" TO WINDOW-SW.
002950 2200-EXIT.
002960     EXIT.
002970*****************************************************************
002980*    TYPE FILTER -- A TYPE-COUNT OF ZERO MEANS NO FILTER.  A
002990*    LISTED TYPE THAT DOES NOT MATCH A REAL LEDGER TYPE JUST
003000*    NEVER SETS THE MATCH SWITCH FOR THAT ENTRY.
003010*****************************************************************
003020 2300-CHECK-TYPE.
003030     IF CARD-TYPE-COUNT = ZERO
003040         MOVE "Y" TO TYPE-MATCH-SW
003050     ELSE
003060         MOVE "N" TO TYPE-MATCH-SW
003070         MOVE 1 TO TYPE-SUB
003080         PERFORM 2350-SCAN-TYPE-LIST THRU 2350-EXIT
003090             UNTIL TYPE-SUB > CARD-TYPE-COUNT
003100                 OR TYPE-IS-MATCH.
003110 2300-EXIT.
003120     EXIT.
003130*
003140 2350-SCAN-TYPE-LIST.
003150     IF TXN-TYPE = CARD-TYPE-LIST(TYPE-SUB)
003160         MOVE "Y" TO TYPE-MATCH-SW
003170     ELSE
003180         ADD 1 TO TYPE-SUB.
003190 2350-EXIT.
003200     EXIT.
003210*****************************************************************
003220*    APPEND A SELECTED LEDGER ROW TO THE IN-MEMORY TABLE
003230*****************************************************************
003240 2400-APPEND-SELECTED.
003250     IF SEL-COUNT >= 500
003260         DISPLAY "LEDGLIST FATAL - SELECTION TABLE FULL"
003270         MOVE 16 TO RETURN-CODE
003280         STOP RUN.
003290     ADD 1 TO SEL-COUNT.
003300     SET SEL-IDX TO SEL-COUNT.
003310     MOVE TXN-ID TO SEL-TXN-ID(SEL-IDX).
003320     MOVE TXN-TS TO SEL-TS(SEL-IDX).
003330     MOVE TXN-TYPE TO SEL-TYPE(SEL-IDX).
003340     MOVE TXN-SYMBOL TO SEL-SYMBOL(SEL-IDX).
003350     MOVE TXN-QUANTITY TO SEL-QUANTITY(SEL-IDX).
003360     MOVE TXN-PRICE TO SEL-PRICE(SEL-IDX).
003370     MOVE TXN-CASH-DELTA TO SEL-CASH-DELTA(SEL-IDX).
003380     MOVE TXN-CASH-AFTER TO SEL-CASH-AFTER(SEL-IDX).
003390     MOVE TXN-NOTE TO SEL-NOTE(SEL-IDX).
003400 2400-EXIT.
003410     EXIT.
003420*****************************************************************
003430*    03/15/01 TLB -- LIMIT APPLIED AFTER SELECTION, NOT BEFORE.
003440*    A MAX-COUNT OF ZERO MEANS NO LIMIT.
003450*****************************************************************
003460 3000-LIMIT-SELECTION.
003470     IF CARD-MAX-COUNT = ZERO OR CARD-MAX-COUNT > SEL-COUNT
003480         MOVE SEL-COUNT TO PRINT-COUNT
003490     ELSE
003500         MOVE CARD-MAX-COUNT TO PRINT-COUNT.
003510 3000-EXIT.
003520     EXIT.
003530*****************************************************************
003540*    PRINT THE LISTING.  OLDEST-FIRST WALKS THE TABLE FORWARD
003550*    FROM ROW 1; NEWEST-FIRST WALKS IT BACKWARD FROM THE LAST
003560*    SELECTED ROW.  EITHER WAY THE LIMIT CUTS OFF AT
003570*    PRINT-COUNT ROWS PRINTED.
003580*****************************************************************
003590 7000-PRINT-LISTING.
003600     MOVE HEAD-1 TO RPT-LINE.
003610     WRITE RPT-LINE.
003620     MOVE HEAD-2 TO RPT-LINE.
003630     WRITE RPT-LINE.
003640     IF PRINT-COUNT = ZERO
003650         MOVE NO-ROWS-LINE TO RPT-LINE
003660         WRITE RPT-LINE
003670     ELSE
003680         IF ORDER-NEWEST-FIRST
003690             PERFORM 7100-PRINT-ONE-ROW THRU 7100-EXIT
003700                 VARYING PRT-SUB
003710                 FROM SEL-COUNT BY -1
003720                 UNTIL PRT-SUB < (SEL-COUNT - PRINT-COUNT + 1)
003730         ELSE
003740             PERFORM 7100-PRINT-ONE-ROW THRU 7100-EXIT
003750                 VARYING PRT-SUB FROM 1 BY 1
003760                 UNTIL PRT-SUB > PRINT-COUNT.
003770 7000-EXIT.
003780     EXIT.
003790*
003800 7100-PRINT-ONE-ROW.
003810     MOVE SEL-TXN-ID(PRT-SUB) TO DTL-TXN-ID.
003820     MOVE SEL-TS(PRT-SUB) TO DTL-TS.
003830     MOVE SEL-TYPE(PRT-SUB) TO DTL-TYPE.
003840     MOVE SEL-SYMBOL(PRT-SUB) TO DTL-SYMBOL.
003850     MOVE SEL-QUANTITY(PRT-SUB) TO DTL-QUANTITY.
003860     MOVE SEL-PRICE(PRT-SUB) TO DTL-PRICE.
003870     MOVE SEL-CASH-DELTA(PRT-SUB) TO DTL-CASH-DELTA.
003880     MOVE SEL-CASH-AFTER(PRT-SUB) TO DTL-CASH-AFTER.
003890     MOVE DETAIL-LINE TO RPT-LINE.
003900     WRITE RPT-LINE.
003910 7100-EXIT.
003920     EXIT.
003930*
003940 9000-WRAPUP.
003950     CLOSE LEDFILE RPTFILE.
003960 9000-EXIT.
003970     EXIT.

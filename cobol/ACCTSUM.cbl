000100*****************************************************************
000110*                                                               *
000120*    PROGRAM      ACCTSUM                                      *
000130*    SYSTEM       TRADING SIMULATION ACCOUNT LEDGER             *
000140*                                                               *
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ACCTSUM.
000180 AUTHOR. J R HENDRICKS.
000190 INSTALLATION. MID-ATLANTIC BROKERAGE SERVICES -- DATA CENTER.
000200 DATE-WRITTEN. 04/11/88.
000210 DATE-COMPILED.
000220 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000230*****************************************************************
000240*    CHANGE LOG                                                *
000250*****************************************************************
000260*    04/11/88  JRH  ORIGINAL CODING -- CALLED BY LEDGPOST AT
000270*                   END OF RUN TO VALUE HOLDINGS AND PRINT THE
000280*                   SUMMARY REPORT.
000290*    07/09/90  DLF  NOW CALLS PRICLK FOR CURRENT PRICE INSTEAD
000300*                   OF USING THE LAST TRADE PRICE CARRIED IN THE
000310*                   HOLDING ROW.  TICKET MABS-0142.
000320*    11/18/93  SKP  RUN-CONTROL TOTALS (COUNTS AND AMOUNTS BY
000330*                   REQUEST TYPE) ADDED TO THE FOOT OF THE
000340*                   REPORT.
000350*    04/02/94  SKP  PROFIT-AND-LOSS SECTION ADDED -- BOTH THE
000360*                   NET-CONTRIBUTIONS BASIS AND THE INITIAL-
000370*                   DEPOSIT-ONLY BASIS ARE PRINTED.  TICKET
000380*                   MABS-0266.
000390*    04/03/94  SKP  PNL PERCENT SUPPRESSED (PRINTS N/A) WHEN THE
000400*                   BASIS AMOUNT IS ZERO OR NEGATIVE -- WAS
000410*                   BLOWING UP ON A SIZE ERROR DIVIDE.
000420*    02/09/98  MAV  Y2K REVIEW -- REPORT DATE LINE REMOVED, THE
000430*                   SOURCE DATA HAS NO CENTURY-SENSITIVE FIELD.
000440*                   NO CHANGE REQUIRED.  SIGNED OFF PER MEMO
000450*                   MABS-Y2K-07.
000460*    09/30/99  MAV  ZERO-QUANTITY HOLDING ROWS NO LONGER PRINT --
000470*                   LEDGPOST ALREADY REMOVES THEM BUT THIS IS
000480*                   BELT-AND-SUSPENDERS FOR OLDER LEDGER FILES.
000490*    02/14/01  TLB  RUN-CONTROL TOTALS PASSED IN ON RUN-TOTALS
000500*                   WERE BEING ACCUMULATED BY LEDGPOST BUT NEVER
000510*                   ACTUALLY PRINTED HERE -- NEW 7300 PARAGRAPH
000520*                   ADDED TO THE FOOT OF THE REPORT.  TICKET
000530*                   MABS-0388.
000540*    03/11/02  TLB  PORTFOLIO VALUE WAS TOTALING HOLDING MARKET
000550*                   VALUES ONLY -- CASH WAS NEVER ADDED IN, SO
000560*                   THE PNL PARAGRAPH HAD TO ADD IT BACK IN BY
000570*                   HAND AND THE PRINTED PORTFOLIO-VALUE LINE
000580*                   WAS WRONG.  TICKET MABS-0391.  SAME FIX
000590*                   APPLIED TO LEDGSNAP.
000600*    03/11/02  TLB  PNL PERCENT WAS BEING MULTIPLIED BY 100 --
000610*                   FIELD IS A RATIO, NOT A PERCENT DISPLAY.
000620*                   REMOVED THE SCALING.  TICKET MABS-0391.
000630*****************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-4381.
000670 OBJECT-COMPUTER. IBM-4381.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-0 ON STATUS IS TRACE-SUMMARY-SWITCH.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT RPTFILE ASSIGN TO "RPTFILE"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS RPTFILE-STATUS.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800*****************************************************************
000810*    SUMMARY / VALUATION REPORT -- 132 PRINT POSITIONS
000820*****************************************************************
000830 FD  RPTFILE
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 132 CHARACTERS.
000860 01  RPT-LINE                        PIC X(132).
000870*
000880 WORKING-STORAGE SECTION.
000890 01  RPTFILE-STATUS                  PIC X(02) VALUE SPACES.
000900 01  TRACE-SUMMARY-SWITCH             PIC X(01) VALUE "N".
000910*****************************************************************
000920*    PRICLK LINKAGE WORK AREA
000930*****************************************************************
000940 01  PRICE-WORK.
000950     05  PRC-SYMBOL                  PIC X(06).
000960     05  PRC-OVERRIDE                PIC 9(07)V99 VALUE ZERO.
000970     05  PRC-PRICE                   PIC 9(07)V99.
000980     05  PRC-VALID                   PIC X(01).
000990     05  FILLER                      PIC X(03).
001000*****************************************************************
001010*    ROUNDING WORK AREA
001020*****************************************************************
001030 01  ROUNDING-AREA.
001040     05  RND-MONEY-IN                PIC S9(09)V999.
001050     05  RND-MONEY-OUT               PIC S9(09)V99.
001060 01  RND-MONEY-ALPHA REDEFINES ROUNDING-AREA.
001070     05  FILLER                      PIC X(23).
001080 01  PCT-ROUNDING-AREA.
001090     05  RND-PCT-IN                  PIC S9(05)V99999.
001100     05  RND-PCT-OUT                 PIC S9(05)V9999.
001110 01  PCT-ROUNDING-ALPHA REDEFINES PCT-ROUNDING-AREA.
001120     05  FILLER                      PIC X(19).
001130*****************************************************************
001140*    HEADING LINES
001150*****************************************************************
001160 01  HEAD-1.
001170     05  FILLER                      PIC X(40) VALUE
001180         "TRADING SIMULATION ACCOUNT LEDGER      ".
001190     05  FILLER                      PIC X(20) VALUE
001200         "ACCOUNT SUMMARY     ".
001210     05  FILLER                      PIC X(72) VALUE SPACES.
001220 01  HEAD-2.
001230     05  FILLER                      PIC X(10) VALUE "OWNER -- ".
001240     05  HD2-OWNER                   PIC X(30).
001250     05  FILLER                      PIC X(92) VALUE SPACES.
001260 01  HEAD-3.
001270     05  FILLER                      PIC X(06) VALUE "SYMBOL".
001280     05  FILLER                      PIC X(03) VALUE SPACES.
001290     05  FILLER                      PIC X(08) VALUE "QUANTITY".
001300     05  FILLER                      PIC X(03) VALUE SPACES.
001310     05  FILLER                      PIC X(11) VALUE "MKT PRICE  ".
001320     05  FILLER                      PIC X(03) VALUE SPACES.
001330     05  FILLER                      PIC X(14) VALUE "MARKET VALUE  ".
001340     05  FILLER                      PIC X(84) VALUE SPACES.
001350*****************************************************************
001360*    HOLDING DETAIL LINE
001370*****************************************************************
001380 01  DETAIL-LINE.
001390     05  DTL-SYMBOL                  PIC X(06).
001400     05  FILLER                      PIC X(03) VALUE SPACES.
001410     05  DTL-QUANTITY                PIC ZZZZZZZ9.
001420     05  FILLER                      PIC X(02) VALUE SPACES.
001430     05  DTL-PRICE                   PIC $$$,$$9.99.
001440     05  FILLER                      PIC X(02) VALUE SPACES.
001450     05  DTL-MKT-VALUE               PIC -$,$$$,$$9.99.
001460     05  FILLER                      PIC X(88) VALUE SPACES.
001470*****************************************************************
001480*    TOTALS / PNL LINES
001490*****************************************************************
001500 01  CASH-LINE.
001510     05  FILLER                      PIC X(20) VALUE
001520         "CASH BALANCE        ".
001530     05  TOT-CASH                    PIC -$,$$$,$$9.99.
001540     05  FILLER                      PIC X(99) VALUE SPACES.
001550 01  PORT-LINE.
001560     05  FILLER                      PIC X(20) VALUE
001570         "PORTFOLIO VALUE      ".
001580     05  TOT-PORT                    PIC -$,$$$,$$9.99.
001590     05  FILLER                      PIC X(99) VALUE SPACES.
001600 01  PNL-LINE.
001610     05  PNL-LABEL                   PIC X(24).
001620     05  PNL-AMT-OUT                 PIC -$,$$$,$$9.99.
001630     05  FILLER                      PIC X(03) VALUE SPACES.
001640     05  PNL-PCT-OUT                 PIC -ZZZ9.9999.
001650     05  FILLER                      PIC X(82) VALUE SPACES.
001660 01  PNL-NA-LINE.
001670     05  PNL-NA-LABEL                PIC X(24).
001680     05  PNL-NA-AMT-OUT              PIC -$,$$$,$$9.99.
001690     05  FILLER                      PIC X(03) VALUE SPACES.
001700     05  FILLER                      PIC X(09) VALUE "N/A      ".
001710     05  FILLER                      PIC X(83) VALUE SPACES.
001720*****************************************************************
001730*    02/14/01 TLB -- RUN-CONTROL TOTALS LINES.  ONE FACT PER
001740*    LINE, SAME STYLE AS THE CASH/PORTFOLIO LINES ABOVE.
001750*****************************************************************
001760 01  RT-HEAD-LINE.
001770     05  FILLER                      PIC X(19) VALUE
001780         "RUN CONTROL TOTALS ".
001790     05  FILLER                      PIC X(113) VALUE SPACES.
001800 01  RT-DEP-CNT-LINE.
001810     05  FILLER                      PIC X(20) VALUE
001820         "DEPOSITS ACCEPTED   ".
001830     05  RT-DEP-CNT-OUT               PIC ZZZZZZZ9.
001840     05  FILLER                      PIC X(104) VALUE SPACES.
001850 01  RT-WD-CNT-LINE.
001860     05  FILLER                      PIC X(20) VALUE
001870         "WITHDRAWALS ACCEPTED".
001880     05  RT-WD-CNT-OUT                PIC ZZZZZZZ9.
001890     05  FILLER                      PIC X(104) VALUE SPACES.
001900 01  RT-BUY-CNT-LINE.
001910     05  FILLER                      PIC X(20) VALUE
001920         "BUYS ACCEPTED       ".
001930     05  RT-BUY-CNT-OUT               PIC ZZZZZZZ9.
001940     05  FILLER                      PIC X(104) VALUE SPACES.
001950 01  RT-SELL-CNT-LINE.
001960     05  FILLER                      PIC X(20) VALUE
001970         "SELLS ACCEPTED      ".
001980     05  RT-SELL-CNT-OUT              PIC ZZZZZZZ9.
001990     05  FILLER                      PIC X(104) VALUE SPACES.
002000 01  RT-REJ-CNT-LINE.
002010     05  FILLER                      PIC X(20) VALUE
002020         "REQUESTS REJECTED   ".
002030     05  RT-REJ-CNT-OUT               PIC ZZZZZZZ9.
002040     05  FILLER                      PIC X(104) VALUE SPACES.
002050 01  RT-DEP-AMT-LINE.
002060     05  FILLER                      PIC X(20) VALUE
002070         "TOTAL DEPOSITED     ".
002080     05  RT-DEP-AMT-OUT               PIC -$,$$$,$$9.99.
002090     05  FILLER                      PIC X(99) VALUE SPACES.
002100 01  RT-WD-AMT-LINE.
002110     05  FILLER                      PIC X(20) VALUE
002120         "TOTAL WITHDRAWN     ".
002130     05  RT-WD-AMT-OUT                PIC -$,$$$,$$9.99.
002140     05  FILLER                      PIC X(99) VALUE SPACES.
002150 01  RT-BUY-AMT-LINE.
002160     05  FILLER                      PIC X(20) VALUE
002170         "TOTAL BOUGHT        ".
002180     05  RT-BUY-AMT-OUT               PIC -$,$$$,$$9.99.
002190     05  FILLER                      PIC X(99) VALUE SPACES.
002200 01  RT-SELL-AMT-LINE.
002210     05  FILLER                      PIC X(20) VALUE
002220         "TOTAL SOLD          ".
002230     05  RT-SELL-AMT-OUT              PIC -$,$$$,$$9.99.
002240     05  FILLER                      PIC X(99) VALUE SPACES.
002250*
002260 COPY PNLWRK.
002270*****************************************************************
002280*    BOTH PNL BASES ARE HELD HERE SINCE PNL-AREA IS REUSED
002290*    ONCE PER BASIS CODE.
002300*****************************************************************
002310 01  PNL-RESULTS.
002320     05  NC-PNL-ABS                  PIC S9(09)V99.
002330     05  NC-PNL-PCT                  PIC S9(05)V9999.
002340     05  NC-PNL-VALID                PIC X(01).
002350     05  IO-PNL-ABS                  PIC S9(09)V99.
002360     05  IO-PNL-PCT                  PIC S9(05)V9999.
002370     05  IO-PNL-VALID                PIC X(01).
002380     05  FILLER                      PIC X(02).
002390*
002400 01  DISPLAY-SUB                     PIC S9(04) COMP VALUE ZERO.
002410 01  SORT-WORK.
002420     05  SORT-SUB                    PIC S9(04) COMP VALUE ZERO.
002430     05  SORT-SWAPPED-SW             PIC X(01) VALUE "N".
002440     05  SORT-HOLD-AREA              PIC X(37).
002450     05  FILLER                      PIC X(02).
002460*
002470 LINKAGE SECTION.
002480 COPY ACCWRK.
002490 COPY RUNTOT.
002500*
002510 PROCEDURE DIVISION USING ACCOUNT-AREA RUN-TOTALS.
002520*****************************************************************
002530*    MAINLINE
002540*****************************************************************
002550 0000-ACCTSUM-CONTROL.
002560     PERFORM 1000-OPEN-REPORT THRU 1000-EXIT.
002570     PERFORM 2000-VALUE-HOLDINGS THRU 2000-EXIT.
002580     PERFORM 2500-COMPUTE-PORTFOLIO-VALUE THRU 2500-EXIT.
002590     PERFORM 2600-COMPUTE-PNL THRU 2600-EXIT.
002600     PERFORM 2700-SORT-HOLDINGS THRU 2700-EXIT.
002610     PERFORM 7000-PRINT-REPORT THRU 7000-EXIT.
002620     PERFORM 9000-CLOSE-REPORT THRU 9000-EXIT.
002630     GOBACK.
002640*
002650 1000-OPEN-REPORT.
002660     OPEN OUTPUT RPTFILE.
002670 1000-EXIT.
002680     EXIT.
002690*****************************************************************
002700*    HOLDING VALUATION -- EACH ROW'S CURRENT MARKET VALUE IS
002710*    QUANTITY TIMES THE CURRENT PRICLK PRICE, NOT THE TRADE
002720*    PRICE THE SHARES WERE BOUGHT AT.
002730*****************************************************************
002740 2000-VALUE-HOLDINGS.
002750     MOVE ZERO TO DISPLAY-SUB.
002760     PERFORM 2100-VALUE-ONE-HOLDING THRU 2100-EXIT
002770         VARYING DISPLAY-SUB FROM 1 BY 1
002780         UNTIL DISPLAY-SUB > ACC-HOLDING-COUNT.
002790 2000-EXIT.
002800     EXIT.
002810*
002820 2100-VALUE-ONE-HOLDING.
002830     IF HLD-QUANTITY(DISPLAY-SUB) > ZERO
002840         MOVE HLD-SYMBOL(DISPLAY-SUB) TO PRC-SYMBOL
002850         CALL "PRICLK" USING PRC-SYMBOL PRC-OVERRIDE
002860             PRC-PRICE PRC-VALID
002870         MOVE PRC-PRICE TO HLD-PRICE(DISPLAY-SUB)
002880         COMPUTE RND-MONEY-IN =
002890             PRC-PRICE * HLD-QUANTITY(DISPLAY-SUB)
002900         PERFORM 9100-ROUND-AMOUNT THRU 9100-EXIT
002910         MOVE RND-MONEY-OUT TO HLD-MARKET-VALUE(DISPLAY-SUB).
002920 2100-EXIT.
002930     EXIT.
002940*****************************************************************
002950*    PORTFOLIO VALUE -- CASH PLUS THE SUM OF ALL HOLDING MARKET
002960*    VALUES.  02/14/01 TLB -- ACCUMULATOR NOW SEEDED WITH
002970*    ACC-CASH; THE OLD VERSION TOTALED HOLDINGS ONLY AND MADE
002980*    THE PNL PARAGRAPH ADD CASH BACK IN BY HAND.  TICKET
002990*    MABS-0391.
003000*****************************************************************
003010 2500-COMPUTE-PORTFOLIO-VALUE.
003020     MOVE ACC-CASH TO ACC-PORTFOLIO-VALUE.
003030     MOVE ZERO TO DISPLAY-SUB.
003040     PERFORM 2510-ADD-ONE-HOLDING THRU 2510-EXIT
003050         VARYING DISPLAY-SUB FROM 1 BY 1
003060         UNTIL DISPLAY-SUB > ACC-HOLDING-COUNT.
003070 2500-EXIT.
003080     EXIT.
003090*
003100 2510-ADD-ONE-HOLDING.
003110     ADD HLD-MARKET-VALUE(DISPLAY-SUB) TO ACC-PORTFOLIO-VALUE.
003120 2510-EXIT.
003130     EXIT.
003140*****************************************************************
003150*    PROFIT AND LOSS -- TWO BASES, EACH COMPUTED THE SAME WAY
003160*    AGAINST PORTFOLIO VALUE, WHICH ALREADY CARRIES CASH.
003170*****************************************************************
003180 2600-COMPUTE-PNL.
003190     SET PNL-BASIS-NET-CONTRIB TO TRUE.
003200     MOVE ACC-NET-CONTRIB TO PNL-BASIS-AMOUNT.
003210     PERFORM 2650-COMPUTE-ONE-PNL THRU 2650-EXIT.
003220     MOVE PNL-ABS TO NC-PNL-ABS.
003230     MOVE PNL-PCT TO NC-PNL-PCT.
003240     MOVE PNL-PCT-VALID TO NC-PNL-VALID.
003250     SET PNL-BASIS-INITIAL-ONLY TO TRUE.
003260     MOVE ACC-INITIAL-DEPOSIT TO PNL-BASIS-AMOUNT.
003270     PERFORM 2650-COMPUTE-ONE-PNL THRU 2650-EXIT.
003280     MOVE PNL-ABS TO IO-PNL-ABS.
003290     MOVE PNL-PCT TO IO-PNL-PCT.
003300     MOVE PNL-PCT-VALID TO IO-PNL-VALID.
003310 2600-EXIT.
003320     EXIT.
003330*
003340 2650-COMPUTE-ONE-PNL.
003350     COMPUTE PNL-ABS = ACC-PORTFOLIO-VALUE - PNL-BASIS-AMOUNT.
003360     IF PNL-BASIS-AMOUNT NOT > ZERO
003370         SET PNL-PCT-NOT-VALID TO TRUE
003380         MOVE ZERO TO PNL-PCT
003390     ELSE
003400         COMPUTE RND-PCT-IN ROUNDED =
003410             PNL-ABS / PNL-BASIS-AMOUNT
003420         PERFORM 9150-ROUND-PERCENT THRU 9150-EXIT
003430         MOVE RND-PCT-OUT TO PNL-PCT
003440         SET PNL-PCT-IS-VALID TO TRUE.
003450 2650-EXIT.
003460     EXIT.
003470*****************************************************************
003480*    09/30/99 MAV -- HOLDING ROWS ARE SORTED BY SYMBOL BEFORE
003490*    PRINTING.  A PLAIN BUBBLE SORT IS PLENTY FOR A 50-ROW TABLE.
003500*****************************************************************
003510 2700-SORT-HOLDINGS.
003520     IF ACC-HOLDING-COUNT > 1
003530         MOVE "Y" TO SORT-SWAPPED-SW
003540         PERFORM 2710-SORT-PASS THRU 2710-EXIT
003550             UNTIL SORT-SWAPPED-SW = "N".
003560 2700-EXIT.
003570     EXIT.
003580*
003590 2710-SORT-PASS.
003600     MOVE "N" TO SORT-SWAPPED-SW.
003610     MOVE 1 TO SORT-SUB.
003620     PERFORM 2720-COMPARE-PAIR THRU 2720-EXIT
003630         UNTIL SORT-SUB >= ACC-HOLDING-COUNT.
003640 2710-EXIT.
003650     EXIT.
003660*
003670 2720-COMPARE-PAIR.
003680     IF HLD-SYMBOL(SORT-SUB) > HLD-SYMBOL(SORT-SUB + 1)
003690         MOVE HLD-ENTRY(SORT-SUB) TO SORT-HOLD-AREA
003700         MOVE HLD-ENTRY(SORT-SUB + 1) TO HLD-ENTRY(SORT-SUB)
003710         MOVE SORT-HOLD-AREA TO HLD-ENTRY(SORT-SUB + 1)
003720         MOVE "Y" TO SORT-SWAPPED-SW.
003730     ADD 1 TO SORT-SUB.
003740 2720-EXIT.
003750     EXIT.
003760*****************************************************************
003770*    ROUNDING PARAGRAPHS
003780*****************************************************************
003790 9100-ROUND-AMOUNT.
003800     COMPUTE RND-MONEY-OUT ROUNDED = RND-MONEY-IN.
003810 9100-EXIT.
003820     EXIT.
003830*
003840 9150-ROUND-PERCENT.
003850     COMPUTE RND-PCT-OUT ROUNDED = RND-PCT-IN.
003860 9150-EXIT.
003870     EXIT.
003880*****************************************************************
003890*    REPORT PRINTING
003900*****************************************************************
003910 7000-PRINT-REPORT.
003920     MOVE ACC-OWNER TO HD2-OWNER.
003930     MOVE HEAD-1 TO RPT-LINE.
003940     WRITE RPT-LINE.
003950     MOVE HEAD-2 TO RPT-LINE.
003960     WRITE RPT-LINE.
003970     MOVE SPACES TO RPT-LINE.
003980     WRITE RPT-LINE.
003990     MOVE HEAD-3 TO RPT-LINE.
004000     WRITE RPT-LINE.
004010     MOVE ZERO TO DISPLAY-SUB.
004020     PERFORM 7100-PRINT-ONE-HOLDING THRU 7100-EXIT
004030         VARYING DISPLAY-SUB FROM 1 BY 1
004040         UNTIL DISPLAY-SUB > ACC-HOLDING-COUNT.
004050     MOVE SPACES TO RPT-LINE.
004060     WRITE RPT-LINE.
004070     MOVE ACC-CASH TO TOT-CASH.
004080     MOVE CASH-LINE TO RPT-LINE.
004090     WRITE RPT-LINE.
004100     MOVE ACC-PORTFOLIO-VALUE TO TOT-PORT.
004110     MOVE PORT-LINE TO RPT-LINE.
004120     WRITE RPT-LINE.
004130     MOVE SPACES TO RPT-LINE.
004140     WRITE RPT-LINE.
004150     PERFORM 7200-PRINT-PNL-LINE THRU 7200-EXIT.
004160     MOVE SPACES TO RPT-LINE.
004170     WRITE RPT-LINE.
004180     PERFORM 7300-PRINT-RUN-TOTALS THRU 7300-EXIT.
004190 7000-EXIT.
004200     EXIT.
004210*
004220 7100-PRINT-ONE-HOLDING.
004230     IF HLD-QUANTITY(DISPLAY-SUB) > ZERO
004240         MOVE HLD-SYMBOL(DISPLAY-SUB) TO DTL-SYMBOL
004250         MOVE HLD-QUANTITY(DISPLAY-SUB) TO DTL-QUANTITY
004260         MOVE HLD-PRICE(DISPLAY-SUB) TO DTL-PRICE
004270         MOVE HLD-MARKET-VALUE(DISPLAY-SUB) TO DTL-MKT-VALUE
004280         MOVE DETAIL-LINE TO RPT-LINE
004290         WRITE RPT-LINE.
004300 7100-EXIT.
004310     EXIT.
004320*
004330 7200-PRINT-PNL-LINE.
004340     MOVE "P/L  (NET CONTRIBUTIONS)" TO PNL-LABEL.
004350     MOVE NC-PNL-ABS TO PNL-AMT-OUT.
004360     IF NC-PNL-VALID = "Y"
004370         MOVE NC-PNL-PCT TO PNL-PCT-OUT
004380         MOVE PNL-LINE TO RPT-LINE
004390     ELSE
004400         MOVE "P/L  (NET CONTRIBUTIONS)" TO PNL-NA-LABEL
004410         MOVE NC-PNL-ABS TO PNL-NA-AMT-OUT
004420         MOVE PNL-NA-LINE TO RPT-LINE.
004430     WRITE RPT-LINE.
004440     MOVE "P/L  (INITIAL DEPOSIT)  " TO PNL-LABEL.
004450     MOVE IO-PNL-ABS TO PNL-AMT-OUT.
004460     IF IO-PNL-VALID = "Y"
004470         MOVE IO-PNL-PCT TO PNL-PCT-OUT
004480         MOVE PNL-LINE TO RPT-LINE
004490     ELSE
004500         MOVE "P/L  (INITIAL DEPOSIT)  " TO PNL-NA-LABEL
004510         MOVE IO-PNL-ABS TO PNL-NA-AMT-OUT
004520         MOVE PNL-NA-LINE TO RPT-LINE.
004530     WRITE RPT-LINE.
004540 7200-EXIT.
004550     EXIT.
004560*
004570 9000-CLOSE-REPORT.
004580     CLOSE RPTFILE.
004590 9000-EXIT.
004600     EXIT.
004610*
004620*    02/14/01 TLB -- COUNTS AND AMOUNTS ACCUMULATED BY LEDGPOST
004630*    OVER THE WHOLE RUN ARE PRINTED HERE SO THE RECONCILIATION
004640*    PACKAGE HAS SOMETHING TO TIE BACK TO.  SEE TICKET MABS-0388.
004650 7300-PRINT-RUN-TOTALS.
004660     MOVE RT-HEAD-LINE TO RPT-LINE.
004670     WRITE RPT-LINE.
004680     MOVE TOT-DEPOSIT-COUNT TO RT-DEP-CNT-OUT.
004690     MOVE RT-DEP-CNT-LINE TO RPT-LINE.
004700     WRITE RPT-LINE.
004710     MOVE TOT-WITHDRAW-COUNT TO RT-WD-CNT-OUT.
004720     MOVE RT-WD-CNT-LINE TO RPT-LINE.
004730     WRITE RPT-LINE.
004740     MOVE TOT-BUY-COUNT TO RT-BUY-CNT-OUT.
004750     MOVE RT-BUY-CNT-LINE TO RPT-LINE.
004760     WRITE RPT-LINE.
004770     MOVE TOT-SELL-COUNT TO RT-SELL-CNT-OUT.
004780     MOVE RT-SELL-CNT-LINE TO RPT-LINE.
004790     WRITE RPT-LINE.
004800     MOVE TOT-REJECT-COUNT TO RT-REJ-CNT-OUT.
004810     MOVE RT-REJ-CNT-LINE TO RPT-LINE.
004820     WRITE RPT-LINE.
004830     MOVE TOT-DEPOSIT-AMOUNT TO RT-DEP-AMT-OUT.
004840     MOVE RT-DEP-AMT-LINE TO RPT-LINE.
004850     WRITE RPT-LINE.
004860     MOVE TOT-WITHDRAW-AMOUNT TO RT-WD-AMT-OUT.
004870     MOVE RT-WD-AMT-LINE TO RPT-LINE.
004880     WRITE RPT-LINE.
004890     MOVE TOT-BUY-AMOUNT TO RT-BUY-AMT-OUT.
004900     MOVE RT-BUY-AMT-LINE TO RPT-LINE.
004910     WRITE RPT-LINE.
004920     MOVE TOT-SELL-AMOUNT TO RT-SELL-AMT-OUT.
004930     MOVE RT-SELL-AMT-LINE TO RPT-LINE.
004940     WRITE RPT-LINE.
004950 7300-EXIT.
004960     EXIT.
